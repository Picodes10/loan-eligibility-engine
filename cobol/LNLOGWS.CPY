000100********************************************
000110*                                          *
000120*  Record Definition For Processing Log   *
000130*     File                                *
000140*     Append-only, no key, extend only    *
000150********************************************
000160* File size 95 bytes.
000170*
000180* Written by Ln090 on behalf of every driver program (Ln100,
000190* Ln200, Ln300, Ln400) - one Started and one Completed (or
000200* Failed) row per batch pass.
000210*
000220* 07/01/26 dcn - Created for Loan Eligibility Engine conversion.
000230* 23/03/26 dcn - Filler added - growth slot only, no field draws on
000240*                it yet.
000250*
000260 01  LNL-LOG-RECORD.
000270     03  LNL-PROCESS-TYPE      PIC X(15).
000280         88  LNL-CSV-UPLOAD        VALUE "CSV-UPLOAD     ".
000290         88  LNL-MATCHING          VALUE "MATCHING       ".
000300         88  LNL-NOTIFICATION      VALUE "NOTIFICATION   ".
000310         88  LNL-DISCOVERY         VALUE "DISCOVERY      ".
000320     03  LNL-STATUS            PIC X(10).
000330         88  LNL-STARTED           VALUE "STARTED   ".
000340         88  LNL-COMPLETED         VALUE "COMPLETED ".
000350         88  LNL-FAILED            VALUE "FAILED    ".
000360     03  LNL-RECORDS           PIC 9(7).
000370     03  LNL-DETAILS           PIC X(60).
000380*                                          growth / next release
000390     03  FILLER                PIC X(3).
000400*
