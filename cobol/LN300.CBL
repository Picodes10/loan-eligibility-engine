000100 IDENTIFICATION          DIVISION.
000110*================================
000120*
000130      PROGRAM-ID.        LN300.
000140*
000150     AUTHOR.             R J DANVERS.
000160*
000170     INSTALLATION.       MERIDIAN FINANCIAL SERVICES - EDP DEPT.
000180*
000190     DATE-WRITTEN.       02/09/1986.
000200*
000210     DATE-COMPILED.
000220*
000230     SECURITY.           CONFIDENTIAL - LOAN ELIGIBILITY ENGINE SUITE.
000240*                         FOR INTERNAL USE OF MERIDIAN EDP DEPT ONLY.
000250*
000260* Remarks.               Product catalogue load.  Reads the incoming
000270*                         batch of lender-supplied product rows, edits
000280*                         every field, and adds or amends the product
000290*                         master.  A row updating an existing product
000300*                         is matched on name and lender name together,
000310*                         never on the internal product number, which
000320*                         is assigned once on first load and then never
000330*                         reused even if the product is later withdrawn.
000340*
000350* Called modules.        Ln090 (write processing-log row).
000360*
000370* Files used.            Products-In (input).
000380*                         Product-Master (input/output).
000390*
000400* Changes.
000410*--------
000420* 02/09/86 RJD       Written.
000430* 17/06/88 RJD       Age-band edit added after the first student-loan
000440*                     product was loaded with no lower age at all.
000450* 24/01/90 KMH       Next-product-number search corrected - Cc030 was
000460*                     starting from 1 every run instead of one past the
000470*                     highest number on file, duplicating numbers.
000480* 11/11/92 RJD       Rate edit widened from 0-30 to 0-50 after the
000490*                     secured-loan range was extended by the lending
000500*                     committee.
000510* 06/04/95 PTW       Employment-requirement field left untouched by the
000520*                     edits - free text, not a coded value like Ln100's.
000530* 02/11/98 KMH       Y2K readiness review - no 2-digit years held on
000540*                     this file, no change required.
000550* 19/07/01 RJD       Withdrawn flag added - a product taken off sale is
000560*                     now marked N rather than deleted from the master,
000570*                     so past matches still resolve back to it.
000580* 08/10/09 PTW       Re-keyed for GnuCOBOL port, no logic change.
000590* 16/01/26 DCN   1.0 Taken over for the new Loan Eligibility Engine
000600*                     suite, replacing the old rate-sheet loader.
000610* 29/04/26 DCN   1.1 Dd020 corrected - a credit band with the minimum
000620*                     above the maximum was being saved instead of
000630*                     rejected.
000640*
000650 ENVIRONMENT             DIVISION.
000660*================================
000670*
000680 CONFIGURATION           SECTION.
000690 SOURCE-COMPUTER.        IBM-370.
000700 OBJECT-COMPUTER.        IBM-370.
000710 INPUT-OUTPUT            SECTION.
000720 FILE-CONTROL.
000730     SELECT  PRODUCTS-IN   ASSIGN TO "PRODSIN"
000740             ORGANIZATION IS LINE SEQUENTIAL
000750             FILE STATUS   IS LN3-PRODUCTS-IN-STATUS.
000760*
000770     SELECT  PRODUCT-MASTER ASSIGN TO "PRODMAST"
000780             ORGANIZATION IS LINE SEQUENTIAL
000790             FILE STATUS   IS LN3-PRODUCT-MAST-STATUS.
000800*
000810     SELECT  PRODUCT-MASTER-OUT ASSIGN TO "PRODMAST"
000820             ORGANIZATION IS LINE SEQUENTIAL
000830             FILE STATUS   IS LN3-PRODUCT-MAST-O-STATUS.
000840*
000850 DATA                    DIVISION.
000860*================================
000870*
000880 FILE                    SECTION.
000890*
000900 FD  PRODUCTS-IN.
000910 01  PRODUCTS-IN-REC         PIC X(200).
000920*
000930 FD  PRODUCT-MASTER.
000940 01  PRODUCT-MASTER-REC      PIC X(160).
000950*
000960 FD  PRODUCT-MASTER-OUT.
000970 01  PRODUCT-MASTER-OUT-REC  PIC X(160).
000980*
000990 WORKING-STORAGE         SECTION.
001000*-----------------------
001010 77  PROG-NAME             PIC X(17)  VALUE "LN300   (1.1)".
001020*
001030 01  LN3-FILE-STATUSES.
001040     03  LN3-PRODUCTS-IN-STATUS    PIC XX  VALUE "00".
001050     03  LN3-PRODUCT-MAST-STATUS   PIC XX  VALUE "00".
001060     03  LN3-PRODUCT-MAST-O-STATUS PIC XX  VALUE "00".
001070*
001080 01  LN3-SWITCHES.
001090     03  LN3-EOF-PRODUCTS-IN  PIC X     VALUE "N".
001100         88  LN3-PRODUCTS-IN-EOF    VALUE "Y".
001110     03  LN3-EOF-MASTER       PIC X     VALUE "N".
001120         88  LN3-MASTER-EOF         VALUE "Y".
001130     03  LN3-FOUND-SW         PIC X     VALUE "N".
001140         88  LN3-KEY-FOUND          VALUE "Y".
001150*
001160 01  LN3-COUNTERS.
001170     03  LN3-READ-CNT       BINARY-LONG UNSIGNED VALUE ZERO.
001180     03  LN3-PROCESSED-CNT  BINARY-LONG UNSIGNED VALUE ZERO.
001190     03  LN3-ADDED-CNT      BINARY-LONG UNSIGNED VALUE ZERO.
001200     03  LN3-UPDATED-CNT    BINARY-LONG UNSIGNED VALUE ZERO.
001210     03  LN3-REJECTED-CNT   BINARY-LONG UNSIGNED VALUE ZERO.
001220     03  LN3-MASTER-CNT     BINARY-LONG UNSIGNED VALUE ZERO.
001230     03  LN3-SUB            BINARY-LONG UNSIGNED VALUE ZERO.
001240     03  LN3-NEXT-ID        BINARY-LONG UNSIGNED VALUE ZERO.
001250*
001260 01  LN3-REJECT-REASON      PIC X(40)  VALUE SPACES.
001270*
001280*  In-memory product table - same idiom as Ln100's applicant table;
001290*  small enough at batch volumes to hold whole, re-written complete
001300*  to Product-Master-Out at close.
001310*
001320 01  LN3-MASTER-TABLE.
001330     03  LN3-MASTER-ENTRY  PIC X(160)
001340                           OCCURS 1 TO 999 TIMES
001350                           DEPENDING ON LN3-MASTER-CNT
001360                           INDEXED BY LN3-MX.
001370*
001380*  Working product record - one incoming row unpacked here by
001390*  Bb005, edited in place by Dd020, then moved whole into the
001400*  master table entry by Cc020.
001410*
001420 COPY "LNPRDWS.CPY"     REPLACING LEADING LNP BY LN3W.
001430*
001440*  Raw incoming line layout - Products-In is a fixed-column text
001450*  feed from the lender-rate sheet, unpacked into Ln3W-Product-Record
001460*  field by field in Bb005.
001470*
001480 01  LN3-RAW-LINE.
001490     03  LN3-RAW-PRODUCT-NAME  PIC X(30).
001500     03  LN3-RAW-LENDER-NAME   PIC X(30).
001510     03  LN3-RAW-RATE-MIN      PIC X(5).
001520     03  LN3-RAW-RATE-MAX      PIC X(5).
001530     03  LN3-RAW-MIN-LOAN-AMT  PIC X(10).
001540     03  LN3-RAW-MAX-LOAN-AMT  PIC X(10).
001550     03  LN3-RAW-MIN-INCOME    PIC X(10).
001560     03  LN3-RAW-MIN-CREDIT    PIC X(3).
001570     03  LN3-RAW-MAX-CREDIT    PIC X(3).
001580     03  LN3-RAW-EMPLOY-REQ    PIC X(40).
001590     03  LN3-RAW-AGE-MIN       PIC X(3).
001600     03  LN3-RAW-AGE-MAX       PIC X(3).
001610     03  LN3-RAW-ACTIVE-FLAG   PIC X(1).
001620     03  FILLER                PIC X(47).
001630*
001640*  Numeric work fields used only for the edits in Dd020 - kept apart
001650*  from the master record fields so a bad numeric string cannot
001660*  corrupt the master copy before the row is rejected.
001670*
001680 01  LN3-EDIT-AREA.
001690     03  LN3-EDIT-RATE-MIN     PIC 9(2)V99.
001700     03  LN3-EDIT-RATE-MAX     PIC 9(2)V99.
001710     03  LN3-EDIT-MIN-LOAN-AMT PIC 9(7)V99.
001720     03  LN3-EDIT-MAX-LOAN-AMT PIC 9(7)V99.
001730     03  LN3-EDIT-MIN-INCOME   PIC 9(7)V99.
001740     03  LN3-EDIT-MIN-CREDIT   PIC 9(3).
001750     03  LN3-EDIT-MAX-CREDIT   PIC 9(3).
001760     03  LN3-EDIT-AGE-MIN      PIC 9(3).
001770     03  LN3-EDIT-AGE-MAX      PIC 9(3).
001780*
001790*  Combined credit/age view of the edit area, used by the min-not-
001800*  greater-than-max tests in Dd020 so each band is compared in one
001810*  move rather than four separate numeric fields.
001820*
001830 01  LN3-EDIT-BANDS REDEFINES LN3-EDIT-AREA.
001840     03  FILLER                PIC X(8).
001850     03  LN3-BAND-MIN-CREDIT   PIC 9(3).
001860     03  LN3-BAND-MAX-CREDIT   PIC 9(3).
001870     03  LN3-BAND-AGE-MIN      PIC 9(3).
001880     03  LN3-BAND-AGE-MAX      PIC 9(3).
001890*
001900 COPY "LNCOMWS.CPY".
001910*
001920 01  LN3-LOG-CALL-AREA.
001930     03  LN3-LOG-TYPE       PIC X(15).
001940     03  LN3-LOG-STATUS     PIC X(10).
001950     03  LN3-LOG-RECORDS    PIC 9(7).
001960     03  LN3-LOG-DETAILS    PIC X(60).
001970*
001980 PROCEDURE DIVISION.
001990*===================
002000*
002010 AA010-MAIN-LINE.
002020     PERFORM  BA010-START-OF-JOB.
002030     PERFORM  BB010-LOAD-MASTER-TABLE.
002040     PERFORM  CC010-PROCESS-PRODUCTS-IN.
002050     PERFORM  DD010-REWRITE-MASTER.
002060     PERFORM  ZZ010-END-OF-JOB.
002070     GOBACK.
002080*
002090 BA010-START-OF-JOB.
002100     MOVE     "DISCOVERY      " TO LN3-LOG-TYPE.
002110     MOVE     "STARTED   "      TO LN3-LOG-STATUS.
002120     MOVE     ZERO              TO LN3-LOG-RECORDS.
002130     MOVE     SPACES            TO LN3-LOG-DETAILS.
002140     CALL     "LN090" USING LN3-LOG-CALL-AREA.
002150     OPEN     INPUT  PRODUCTS-IN.
002160     OPEN     INPUT  PRODUCT-MASTER.
002170*
002180 BA010-EXIT.
002190     EXIT.
002200*
002210*  Bb010 - read the existing product master whole into
002220*  Ln3-Master-Table, also tracking the highest product number on
002230*  file so Cc030 can hand out the next one without re-scanning.
002240*
002250 BB010-LOAD-MASTER-TABLE.
002260     PERFORM  BB015-READ-ONE-MASTER UNTIL LN3-MASTER-EOF.
002270     CLOSE    PRODUCT-MASTER.
002280*
002290 BB010-EXIT.
002300     EXIT.
002310*
002320 BB015-READ-ONE-MASTER.
002330     READ     PRODUCT-MASTER
002340              AT END
002350                 MOVE "Y" TO LN3-EOF-MASTER
002360              NOT AT END
002370                 ADD  1 TO LN3-MASTER-CNT
002380                 MOVE PRODUCT-MASTER-REC
002390                      TO LN3-MASTER-ENTRY (LN3-MASTER-CNT)
002400                 MOVE LN3-MASTER-ENTRY (LN3-MASTER-CNT)
002410                      TO LN3W-PRODUCT-RECORD
002420                 IF    LN3W-PRODUCT-ID > LN3-NEXT-ID
002430                       MOVE LN3W-PRODUCT-ID TO LN3-NEXT-ID
002440                 END-IF
002450     END-READ.
002460*
002470 BB015-EXIT.
002480     EXIT.
002490*
002500*  Cc010 - main product loop.
002510*
002520 CC010-PROCESS-PRODUCTS-IN.
002530     PERFORM  CC015-READ-ONE-PRODUCT UNTIL LN3-PRODUCTS-IN-EOF.
002540*
002550 CC010-EXIT.
002560     EXIT.
002570*
002580 CC015-READ-ONE-PRODUCT.
002590     READ     PRODUCTS-IN INTO LN3-RAW-LINE
002600              AT END
002610                 MOVE "Y" TO LN3-EOF-PRODUCTS-IN
002620              NOT AT END
002630                 ADD 1 TO LN3-READ-CNT
002640                 PERFORM BB005-UNPACK-RAW-LINE
002650                 PERFORM DD020-VALIDATE-PRODUCT
002660                 IF LN3-REJECT-REASON = SPACES
002670                    ADD 1 TO LN3-PROCESSED-CNT
002680                    PERFORM CC020-UPSERT-PRODUCT
002690                 ELSE
002700                    ADD 1 TO LN3-REJECTED-CNT
002710                 END-IF
002720     END-READ.
002730*
002740 CC015-EXIT.
002750     EXIT.
002760*
002770 BB005-UNPACK-RAW-LINE.
002780     MOVE     SPACES             TO LN3-REJECT-REASON.
002790     MOVE     LN3-RAW-PRODUCT-NAME TO LN3W-PRODUCT-NAME.
002800     MOVE     LN3-RAW-LENDER-NAME  TO LN3W-LENDER-NAME.
002810     MOVE     LN3-RAW-EMPLOY-REQ   TO LN3W-EMPLOY-REQ.
002820     MOVE     "Y"                  TO LN3W-ACTIVE-FLAG.
002830     IF       LN3-RAW-ACTIVE-FLAG = "N"
002840              MOVE "N" TO LN3W-ACTIVE-FLAG
002850     END-IF.
002860     MOVE     ZERO TO LN3-EDIT-RATE-MIN LN3-EDIT-RATE-MAX
002870                       LN3-EDIT-MIN-LOAN-AMT LN3-EDIT-MAX-LOAN-AMT
002880                       LN3-EDIT-MIN-INCOME LN3-EDIT-MIN-CREDIT
002890                       LN3-EDIT-MAX-CREDIT LN3-EDIT-AGE-MIN
002900                       LN3-EDIT-AGE-MAX.
002910     IF       LN3-RAW-RATE-MIN IS NUMERIC
002920              MOVE LN3-RAW-RATE-MIN TO LN3-EDIT-RATE-MIN
002930     END-IF.
002940     IF       LN3-RAW-RATE-MAX IS NUMERIC
002950              MOVE LN3-RAW-RATE-MAX TO LN3-EDIT-RATE-MAX
002960     END-IF.
002970     IF       LN3-RAW-MIN-LOAN-AMT IS NUMERIC
002980              MOVE LN3-RAW-MIN-LOAN-AMT TO LN3-EDIT-MIN-LOAN-AMT
002990     END-IF.
003000     IF       LN3-RAW-MAX-LOAN-AMT IS NUMERIC
003010              MOVE LN3-RAW-MAX-LOAN-AMT TO LN3-EDIT-MAX-LOAN-AMT
003020     END-IF.
003030     IF       LN3-RAW-MIN-INCOME IS NUMERIC
003040              MOVE LN3-RAW-MIN-INCOME TO LN3-EDIT-MIN-INCOME
003050     END-IF.
003060     IF       LN3-RAW-MIN-CREDIT IS NUMERIC
003070              MOVE LN3-RAW-MIN-CREDIT TO LN3-EDIT-MIN-CREDIT
003080     END-IF.
003090     IF       LN3-RAW-MAX-CREDIT IS NUMERIC
003100              MOVE LN3-RAW-MAX-CREDIT TO LN3-EDIT-MAX-CREDIT
003110     END-IF.
003120     IF       LN3-RAW-AGE-MIN IS NUMERIC
003130              MOVE LN3-RAW-AGE-MIN TO LN3-EDIT-AGE-MIN
003140     END-IF.
003150     IF       LN3-RAW-AGE-MAX IS NUMERIC
003160              MOVE LN3-RAW-AGE-MAX TO LN3-EDIT-AGE-MAX
003170     END-IF.
003180     MOVE     LN3-EDIT-RATE-MIN     TO LN3W-RATE-MIN.
003190     MOVE     LN3-EDIT-RATE-MAX     TO LN3W-RATE-MAX.
003200     MOVE     LN3-EDIT-MIN-LOAN-AMT TO LN3W-MIN-LOAN-AMT.
003210     MOVE     LN3-EDIT-MAX-LOAN-AMT TO LN3W-MAX-LOAN-AMT.
003220     MOVE     LN3-EDIT-MIN-INCOME   TO LN3W-MIN-INCOME.
003230     MOVE     LN3-EDIT-MIN-CREDIT   TO LN3W-MIN-CREDIT.
003240     MOVE     LN3-EDIT-MAX-CREDIT   TO LN3W-MAX-CREDIT.
003250     MOVE     LN3-EDIT-AGE-MIN      TO LN3W-AGE-MIN.
003260     MOVE     LN3-EDIT-AGE-MAX      TO LN3W-AGE-MAX.
003270*
003280 BB005-EXIT.
003290     EXIT.
003300*
003310*  Dd020 - field by field edits, first failure wins; zero on a
003320*  credit or age bound means not specified and is left untested
003330*  per the copybook's own rule on those fields.
003340*
003350 DD020-VALIDATE-PRODUCT.
003360     IF       LN3W-PRODUCT-NAME = SPACES
003370              MOVE "PRODUCT NAME MISSING" TO LN3-REJECT-REASON
003380              GO TO DD020-EXIT
003390     END-IF.
003400     IF       LN3W-LENDER-NAME = SPACES
003410              MOVE "LENDER NAME MISSING" TO LN3-REJECT-REASON
003420              GO TO DD020-EXIT
003430     END-IF.
003440     IF       LN3-EDIT-RATE-MIN > 50 OR LN3-EDIT-RATE-MAX > 50
003450              MOVE "INTEREST RATE OUT OF RANGE" TO LN3-REJECT-REASON
003460              GO TO DD020-EXIT
003470     END-IF.
003480     IF       LN3-EDIT-RATE-MAX NOT = ZERO
003490              AND LN3-EDIT-RATE-MIN > LN3-EDIT-RATE-MAX
003500              MOVE "RATE MINIMUM ABOVE MAXIMUM" TO LN3-REJECT-REASON
003510              GO TO DD020-EXIT
003520     END-IF.
003530     IF       LN3-BAND-MIN-CREDIT NOT = ZERO
003540              AND (LN3-BAND-MIN-CREDIT < 300 OR
003550                   LN3-BAND-MIN-CREDIT > 850)
003560              MOVE "MINIMUM CREDIT OUT OF RANGE" TO LN3-REJECT-REASON
003570              GO TO DD020-EXIT
003580     END-IF.
003590     IF       LN3-BAND-MAX-CREDIT NOT = ZERO
003600              AND (LN3-BAND-MAX-CREDIT < 300 OR
003610                   LN3-BAND-MAX-CREDIT > 850)
003620              MOVE "MAXIMUM CREDIT OUT OF RANGE" TO LN3-REJECT-REASON
003630              GO TO DD020-EXIT
003640     END-IF.
003650     IF       LN3-BAND-MIN-CREDIT NOT = ZERO
003660              AND LN3-BAND-MAX-CREDIT NOT = ZERO
003670              AND LN3-BAND-MIN-CREDIT > LN3-BAND-MAX-CREDIT
003680              MOVE "CREDIT MINIMUM ABOVE MAXIMUM" TO LN3-REJECT-REASON
003690              GO TO DD020-EXIT
003700     END-IF.
003710     IF       LN3-BAND-AGE-MIN NOT = ZERO
003720              AND (LN3-BAND-AGE-MIN < 18 OR LN3-BAND-AGE-MIN > 100)
003730              MOVE "MINIMUM AGE OUT OF RANGE" TO LN3-REJECT-REASON
003740              GO TO DD020-EXIT
003750     END-IF.
003760     IF       LN3-BAND-AGE-MAX NOT = ZERO
003770              AND (LN3-BAND-AGE-MAX < 18 OR LN3-BAND-AGE-MAX > 100)
003780              MOVE "MAXIMUM AGE OUT OF RANGE" TO LN3-REJECT-REASON
003790              GO TO DD020-EXIT
003800     END-IF.
003810     IF       LN3-BAND-AGE-MIN NOT = ZERO
003820              AND LN3-BAND-AGE-MAX NOT = ZERO
003830              AND LN3-BAND-AGE-MIN > LN3-BAND-AGE-MAX
003840              MOVE "AGE MINIMUM ABOVE MAXIMUM" TO LN3-REJECT-REASON
003850     END-IF.
003860*
003870 DD020-EXIT.
003880     EXIT.
003890*
003900*  Cc020 - add or amend the in-memory master table entry, matched
003910*  on product name and lender name together, never on the internal
003920*  product number; the table is kept in arrival order, a simple
003930*  linear scan is enough at catalogue volumes.
003940*
003950 CC020-UPSERT-PRODUCT.
003960     MOVE     "N" TO LN3-FOUND-SW.
003970     IF       LN3-MASTER-CNT > ZERO
003980              MOVE 1 TO LN3-MX
003990              PERFORM  CC025-SEARCH-ONE-ENTRY
004000                       UNTIL LN3-MX > LN3-MASTER-CNT
004010     END-IF.
004020     IF       LN3-FOUND-SW = "N"
004030              PERFORM CC030-ASSIGN-NEXT-ID
004040              ADD  1 TO LN3-MASTER-CNT
004050              MOVE LN3W-PRODUCT-RECORD TO
004060                   LN3-MASTER-ENTRY (LN3-MASTER-CNT)
004070              ADD  1 TO LN3-ADDED-CNT
004080     END-IF.
004090*
004100 CC020-EXIT.
004110     EXIT.
004120*
004130*  Cc025 - one compare/replace step of the linear scan; the
004140*  product number already on file is preserved across the update
004150*  by moving it into the working record before the replace.
004160*
004170 CC025-SEARCH-ONE-ENTRY.
004180     IF       LN3-MASTER-ENTRY (LN3-MX) (5:30) = LN3W-PRODUCT-NAME
004190              AND LN3-MASTER-ENTRY (LN3-MX) (35:30) = LN3W-LENDER-NAME
004200              MOVE LN3-MASTER-ENTRY (LN3-MX) (1:4) TO LN3W-PRODUCT-ID
004210              MOVE LN3W-PRODUCT-RECORD TO LN3-MASTER-ENTRY (LN3-MX)
004220              MOVE "Y" TO LN3-FOUND-SW
004230              ADD  1 TO LN3-UPDATED-CNT
004240              MOVE LN3-MASTER-CNT TO LN3-MX
004250     ELSE
004260              ADD  1 TO LN3-MX
004270     END-IF.
004280*
004290 CC025-EXIT.
004300     EXIT.
004310*
004320*  Cc030 - hand out the next unused product number; kept as a
004330*  running high-water mark rather than a rescan, set up by Bb015
004340*  as the master table was loaded.
004350*
004360 CC030-ASSIGN-NEXT-ID.
004370     ADD      1 TO LN3-NEXT-ID.
004380     MOVE     LN3-NEXT-ID TO LN3W-PRODUCT-ID.
004390*
004400 CC030-EXIT.
004410     EXIT.
004420*
004430 DD010-REWRITE-MASTER.
004440     OPEN     OUTPUT PRODUCT-MASTER-OUT.
004450     MOVE     1 TO LN3-MX.
004460     PERFORM  DD015-WRITE-ONE-ENTRY UNTIL LN3-MX > LN3-MASTER-CNT.
004470     CLOSE    PRODUCT-MASTER-OUT.
004480*
004490 DD010-EXIT.
004500     EXIT.
004510*
004520 DD015-WRITE-ONE-ENTRY.
004530     MOVE     LN3-MASTER-ENTRY (LN3-MX) TO PRODUCT-MASTER-OUT-REC.
004540     WRITE    PRODUCT-MASTER-OUT-REC.
004550     ADD      1 TO LN3-MX.
004560*
004570 DD015-EXIT.
004580     EXIT.
004590*
004600 ZZ010-END-OF-JOB.
004610     CLOSE    PRODUCTS-IN.
004620     MOVE     "DISCOVERY      " TO LN3-LOG-TYPE.
004630     MOVE     "COMPLETED "      TO LN3-LOG-STATUS.
004640     MOVE     LN3-PROCESSED-CNT TO LN3-LOG-RECORDS.
004650     STRING   "READ="      LN3-READ-CNT
004660              " ADDED="    LN3-ADDED-CNT
004670              " UPDATED="  LN3-UPDATED-CNT
004680              " REJECTED=" LN3-REJECTED-CNT
004690              DELIMITED BY SIZE INTO LN3-LOG-DETAILS
004700     END-STRING.
004710     CALL     "LN090" USING LN3-LOG-CALL-AREA.
004720*
004730 ZZ010-EXIT.
004740     EXIT.
