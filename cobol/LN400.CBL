000100 IDENTIFICATION          DIVISION.
000110*================================
000120*
000130      PROGRAM-ID.        LN400.
000140*
000150     AUTHOR.             R J DANVERS.
000160*
000170     INSTALLATION.       MERIDIAN FINANCIAL SERVICES - EDP DEPT.
000180*
000190     DATE-WRITTEN.       14/05/1992.
000200*
000210     DATE-COMPILED.
000220*
000230     SECURITY.           CONFIDENTIAL - LOAN ELIGIBILITY ENGINE SUITE.
000240*                         FOR INTERNAL USE OF MERIDIAN EDP DEPT ONLY.
000250*
000260* Remarks.               Notification statement run.  For every
000270*                         applicant with at least one match not yet
000280*                         notified, prints one statement section
000290*                         listing those matches in descending score
000300*                         order, then stamps every match printed as
000310*                         notified so the next run does not repeat it.
000320*                         Uses Report Writer, in the manner of the
000330*                         Payment Register report.
000340*
000350* Called modules.        Ln090 (write processing-log row).
000360*
000370* Files used.            Match-Out (input/output).
000380*                         User-Master (input).
000390*                         Product-Master (input).
000400*                         Statement-Out (print file, output).
000410*
000420* Changes.
000430*--------
000440* 14/05/92 RJD       Written.
000450* 09/02/94 KMH       Loan amount range widened from 6 to 7 digits after
000460*                     the first seven-figure facility was catalogued.
000470* 21/07/96 RJD       Match numbering reset per user corrected - Ee015
000480*                     was carrying the count on from the previous
000490*                     applicant's statement.
000500* 30/10/98 PTW       Y2K readiness review - no 2-digit years held by
000510*                     this program, no change required.
000520* 12/03/03 KMH       Credit/income "not specified" text added - a zero
000530*                     minimum was printing as a literal nought, looking
000540*                     like a genuine requirement.
000550* 25/09/12 PTW       Re-keyed for GnuCOBOL port, no logic change.
000560* 04/02/26 DCN   1.0 Taken over for the new Loan Eligibility Engine
000570*                     suite, replacing the old dunning-letter print.
000580* 11/06/26 DCN   1.1 End-of-report control totals added - the lending
000590*                     desk asked for a count to balance against the
000600*                     Match-Out reader's own tally.
000610*
000620 ENVIRONMENT             DIVISION.
000630*================================
000640*
000650 CONFIGURATION           SECTION.
000660 SOURCE-COMPUTER.        IBM-370.
000670 OBJECT-COMPUTER.        IBM-370.
000680 INPUT-OUTPUT            SECTION.
000690 FILE-CONTROL.
000700     SELECT  MATCH-OUT     ASSIGN TO "MATCHOUT"
000710             ORGANIZATION IS LINE SEQUENTIAL
000720             FILE STATUS   IS LN4-MATCH-OUT-STATUS.
000730*
000740     SELECT  MATCH-OUT-REWRITE ASSIGN TO "MATCHOUT"
000750             ORGANIZATION IS LINE SEQUENTIAL
000760             FILE STATUS   IS LN4-MATCH-OUT-R-STATUS.
000770*
000780     SELECT  USER-MASTER   ASSIGN TO "USERMAST"
000790             ORGANIZATION IS LINE SEQUENTIAL
000800             FILE STATUS   IS LN4-USER-MAST-STATUS.
000810*
000820     SELECT  PRODUCT-MASTER ASSIGN TO "PRODMAST"
000830             ORGANIZATION IS LINE SEQUENTIAL
000840             FILE STATUS   IS LN4-PRODUCT-MAST-STATUS.
000850*
000860     SELECT  STATEMENT-OUT ASSIGN TO "STMTOUT"
000870             ORGANIZATION IS LINE SEQUENTIAL
000880             FILE STATUS   IS LN4-STATEMENT-OUT-STATUS.
000890*
000900 DATA                    DIVISION.
000910*================================
000920*
000930 FILE                    SECTION.
000940*
000950 FD  MATCH-OUT.
000960 01  MATCH-OUT-REC           PIC X(160).
000970*
000980 FD  MATCH-OUT-REWRITE.
000990 01  MATCH-OUT-REWRITE-REC   PIC X(160).
001000*
001010 FD  USER-MASTER.
001020 01  USER-MASTER-REC         PIC X(96).
001030*
001040 FD  PRODUCT-MASTER.
001050 01  PRODUCT-MASTER-REC      PIC X(160).
001060*
001070 FD  STATEMENT-OUT
001080     REPORTS ARE LN4-STATEMENT-REPORT.
001090*
001100 WORKING-STORAGE         SECTION.
001110*-----------------------
001120 77  PROG-NAME             PIC X(17)  VALUE "LN400   (1.1)".
001130*
001140 01  LN4-FILE-STATUSES.
001150     03  LN4-MATCH-OUT-STATUS      PIC XX  VALUE "00".
001160     03  LN4-MATCH-OUT-R-STATUS    PIC XX  VALUE "00".
001170     03  LN4-USER-MAST-STATUS      PIC XX  VALUE "00".
001180     03  LN4-PRODUCT-MAST-STATUS   PIC XX  VALUE "00".
001190     03  LN4-STATEMENT-OUT-STATUS  PIC XX  VALUE "00".
001200*
001210 01  LN4-SWITCHES.
001220     03  LN4-EOF-MATCH     PIC X      VALUE "N".
001230         88  LN4-MATCH-EOF      VALUE "Y".
001240     03  LN4-EOF-USER      PIC X      VALUE "N".
001250         88  LN4-USER-EOF       VALUE "Y".
001260     03  LN4-EOF-PRODUCT   PIC X      VALUE "N".
001270         88  LN4-PRODUCT-EOF    VALUE "Y".
001280     03  LN4-FOUND-SW      PIC X      VALUE "N".
001290         88  LN4-KEY-FOUND      VALUE "Y".
001300*
001310 01  LN4-COUNTERS.
001320     03  LN4-READ-CNT           BINARY-LONG UNSIGNED VALUE ZERO.
001330     03  LN4-MATCH-CNT          BINARY-LONG UNSIGNED VALUE ZERO.
001340     03  LN4-USER-CNT           BINARY-LONG UNSIGNED VALUE ZERO.
001350     03  LN4-PRODUCT-CNT        BINARY-LONG UNSIGNED VALUE ZERO.
001360     03  LN4-PRINT-CNT          BINARY-LONG UNSIGNED VALUE ZERO.
001370     03  LN4-NOTIFIED-USERS-CNT BINARY-LONG UNSIGNED VALUE ZERO.
001380     03  LN4-MATCH-LINES-CNT    BINARY-LONG UNSIGNED VALUE ZERO.
001390     03  LN4-GRP-END            BINARY-LONG UNSIGNED VALUE ZERO.
001400     03  LN4-GRP-CNT            PIC 9(2)   COMP      VALUE ZERO.
001410     03  LN4-BLOCK-NUM          PIC 9(2)   COMP      VALUE ZERO.
001420     03  LN4-PAGE-LINES         PIC 9(3)   COMP      VALUE 58.
001430*
001440 01  LN4-GRP-USER-ID       PIC X(10)  VALUE SPACES.
001450 01  LN4-PREV-USER-ID      PIC X(10)  VALUE SPACES.
001460*
001470*  Match master in memory - loaded whole, every printed row's
001480*  notified flag flipped in place, the whole table re-written at
001490*  close, same idiom as the master rewrites in Ln100/Ln200/Ln300.
001500*
001510 01  LN4-MATCH-TABLE.
001520     03  LN4-MATCH-TABLE-ENTRY  PIC X(160)
001530                                OCCURS 1 TO 9999 TIMES
001540                                DEPENDING ON LN4-MATCH-CNT
001550                                INDEXED BY LN4-MX.
001560*
001570*  Applicant master in memory - read-only here, used only to pick
001580*  up the e-mail address for the statement heading.
001590*
001600 01  LN4-USER-TABLE.
001610     03  LN4-USER-TABLE-ENTRY   PIC X(96)
001620                                OCCURS 1 TO 9999 TIMES
001630                                DEPENDING ON LN4-USER-CNT
001640                                INDEXED BY LN4-UX.
001650*
001660*  Product catalogue in memory - read-only here, used to pick up
001670*  the product/lender name and terms for each match line.
001680*
001690 01  LN4-PRODUCT-TABLE.
001700     03  LN4-PRODUCT-TABLE-ENTRY PIC X(160)
001710                                 OCCURS 1 TO 999 TIMES
001720                                 DEPENDING ON LN4-PRODUCT-CNT
001730                                 INDEXED BY LN4-PX.
001740*
001750*  Print list - one entry per match still awaiting notification,
001760*  sorted by Dd010 into user-id then descending score order so the
001770*  report's control break and the "best match first" rule both
001780*  fall out of a single pass through Ee010.
001790*
001800 01  LN4-PRINT-LIST.
001810     03  LN4-PRINT-ENTRY   OCCURS 1 TO 9999 TIMES
001820                           DEPENDING ON LN4-PRINT-CNT
001830                           INDEXED BY LN4-LX.
001840         05  LN4-PRINT-SUB        PIC 9(5)   COMP.
001850         05  LN4-PRINT-USER-ID    PIC X(10).
001860         05  LN4-PRINT-SCORE      PIC 9V999  COMP-3.
001870         05  LN4-PRINT-GROUP-CNT  PIC 9(2)   COMP.
001880*
001890 COPY "LNMATWS.CPY"     REPLACING LEADING LNM BY LN4M.
001900 COPY "LNUSRWS.CPY"     REPLACING LEADING LNU BY LN4W.
001910 COPY "LNPRDWS.CPY"     REPLACING LEADING LNP BY LN4P.
001920 COPY "LNCOMWS.CPY".
001930*
001940*  Sort work fields for Dd014's three-way swap (subscript, user-id
001950*  and score all move together when two entries change places).
001960*
001970 01  LN4-SORT-WORK.
001980     03  LN4-SWAP-SUB      PIC 9(5)   COMP.
001990     03  LN4-SWAP-USER-ID  PIC X(10).
002000     03  LN4-SWAP-SCORE    PIC 9V999  COMP-3.
002010*
002020*  Header and body edit fields - built in Ee040/Ee045 ahead of the
002030*  Generate, so the report layout below sources plain display text
002040*  rather than having to carry editing logic itself.
002050*
002060 01  LN4-HEADING-FIELDS.
002070     03  LN4-HDR-USER-ID   PIC X(10).
002080     03  LN4-HDR-EMAIL     PIC X(40).
002090     03  LN4-HDR-MATCH-CNT PIC ZZ9.
002100*
002110 01  LN4-EDIT-FIELDS.
002120     03  LN4-ED-MATCH-NUM    PIC 9(2).
002130     03  LN4-ED-SCORE-PCT    PIC ZZ9.
002140     03  LN4-ED-STATUS-TEXT  PIC X(16).
002150     03  LN4-ED-RATE-MIN     PIC Z9.99.
002160     03  LN4-ED-RATE-MAX     PIC Z9.99.
002170     03  LN4-ED-RATE-RANGE   PIC X(16).
002180     03  LN4-ED-LOAN-MIN     PIC $,$$$,$$9.
002190     03  LN4-ED-LOAN-MAX     PIC $,$$$,$$9.
002200     03  LN4-ED-LOAN-RANGE   PIC X(28).
002210     03  LN4-ED-CREDIT-NUM   PIC ZZ9.
002220     03  LN4-ED-CREDIT-TEXT  PIC X(15).
002230     03  LN4-ED-INCOME-NUM   PIC $,$$$,$$9.
002240     03  LN4-ED-INCOME-TEXT  PIC X(15).
002250     03  LN4-ED-REASON-LINE  PIC X(120).
002260*
002270*  Alternate byte view of the edit fields - used by the audit dump
002280*  in Zz010 to show the score percent and status text together as
002290*  one field without re-describing them.
002300*
002310 01  LN4-EDIT-FIELDS-ALT REDEFINES LN4-EDIT-FIELDS.
002320     03  FILLER              PIC X(2).
002330     03  LN4-ALT-SCORE-PCT   PIC X(3).
002340     03  LN4-ALT-STATUS-TEXT PIC X(16).
002350     03  FILLER              PIC X(221).
002360*
002370 01  LN4-CTL-USER-ID         PIC X(10).
002380*
002390 01  LN4-LOG-CALL-AREA.
002400     03  LN4-LOG-TYPE       PIC X(15).
002410     03  LN4-LOG-STATUS     PIC X(10).
002420     03  LN4-LOG-RECORDS    PIC 9(7).
002430     03  LN4-LOG-DETAILS    PIC X(60).
002440*
002450 REPORT SECTION.
002460*===============
002470*
002480 RD  LN4-STATEMENT-REPORT
002490     CONTROL      IS LN4-CTL-USER-ID
002500     PAGE LIMIT   LN4-PAGE-LINES
002510     HEADING      1
002520     FIRST DETAIL 5
002530     LAST  DETAIL LN4-PAGE-LINES.
002540*
002550 01  LN4-PAGE-HEAD  TYPE PAGE HEADING.
002560     03  LINE 1.
002570         05  COL   1   PIC X(30)   VALUE "MERIDIAN FINANCIAL SERVICES".
002580         05  COL 115   PIC X(5)    VALUE "PAGE ".
002590         05  COL 120   PIC ZZ9     SOURCE PAGE-COUNTER.
002600     03  LINE 2.
002610         05  COL   1   PIC X(54)
002620             VALUE "LOAN ELIGIBILITY ENGINE - NOTIFICATION STATEMENTS".
002630*
002640 01  LN4-USER-HEAD  TYPE CONTROL HEADING LN4-CTL-USER-ID.
002650     03  LINE + 2.
002660         05  COL   1   PIC X(22)   VALUE "LOAN MATCHES FOR USER ".
002670         05  COL  23   PIC X(10)   SOURCE LN4-HDR-USER-ID.
002680         05  COL  35   PIC X(40)   SOURCE LN4-HDR-EMAIL.
002690     03  LINE + 1.
002700         05  COL   1   PIC X(9)    VALUE "WE FOUND ".
002710         05  COL  10   PIC ZZ9     SOURCE LN4-HDR-MATCH-CNT.
002720         05  COL  14   PIC X(46)
002730             VALUE " LOAN PRODUCT(S) MATCHING YOUR PROFILE".
002740*
002750 01  LN4-MATCH-DETAIL  TYPE DETAIL.
002760     03  LINE + 2.
002770         05  COL   1   PIC 9(2)    SOURCE LN4-ED-MATCH-NUM.
002780         05  COL   4   PIC X(30)   SOURCE LN4P-PRODUCT-NAME.
002790         05  COL  36   PIC X(30)   SOURCE LN4P-LENDER-NAME.
002800     03  LINE + 1.
002810         05  COL   4   PIC X(13)   VALUE "MATCH SCORE: ".
002820         05  COL  17   PIC ZZ9     SOURCE LN4-ED-SCORE-PCT.
002830         05  COL  20   PIC X(1)    VALUE "%".
002840         05  COL  30   PIC X(16)   SOURCE LN4-ED-STATUS-TEXT.
002850     03  LINE + 1.
002860         05  COL   4   PIC X(16)   SOURCE LN4-ED-RATE-RANGE.
002870         05  COL  24   PIC X(28)   SOURCE LN4-ED-LOAN-RANGE.
002880     03  LINE + 1.
002890         05  COL   4   PIC X(15)   SOURCE LN4-ED-CREDIT-TEXT.
002900         05  COL  24   PIC X(15)   SOURCE LN4-ED-INCOME-TEXT.
002910     03  LINE + 1.
002920         05  COL   4   PIC X(120)  SOURCE LN4-ED-REASON-LINE.
002930*
002940 01  LN4-USER-FOOT  TYPE CONTROL FOOTING LN4-CTL-USER-ID.
002950     03  LINE + 2.
002960         05  COL   1   PIC X(58)
002970             VALUE "INFORMATIONAL ONLY - NOT A LOAN OFFER OR APPROVAL.".
002980*
002990 01  LN4-FINAL-FOOT  TYPE CONTROL FOOTING FINAL.
003000     03  LINE + 2.
003010         05  COL   1   PIC X(20)   VALUE "USERS NOTIFIED     :".
003020         05  COL  22   PIC ZZZ9    SOURCE LN4-NOTIFIED-USERS-CNT.
003030     03  LINE + 1.
003040         05  COL   1   PIC X(20)   VALUE "MATCH LINES PRINTED:".
003050         05  COL  22   PIC ZZZ9    SOURCE LN4-MATCH-LINES-CNT.
003060     03  LINE + 1.
003070         05  COL   1   PIC X(20)   VALUE "TOTAL MATCHES      :".
003080         05  COL  22   PIC ZZZ9    SOURCE LN4-MATCH-LINES-CNT.
003090*
003100 PROCEDURE DIVISION.
003110*===================
003120*
003130 AA010-MAIN-LINE.
003140     PERFORM  BA010-START-OF-JOB.
003150     PERFORM  BB010-LOAD-MATCH-TABLE.
003160     PERFORM  BB020-LOAD-USER-TABLE.
003170     PERFORM  BB030-LOAD-PRODUCT-TABLE.
003180     PERFORM  CC010-BUILD-PRINT-LIST.
003190     IF       LN4-PRINT-CNT > ZERO
003200              PERFORM DD010-SORT-PRINT-LIST
003210              PERFORM DD030-COMPUTE-GROUP-COUNTS
003220              PERFORM EE010-PRINT-STATEMENTS
003230     END-IF.
003240     PERFORM  FF010-REWRITE-MATCH-MASTER.
003250     PERFORM  ZZ010-END-OF-JOB.
003260     GOBACK.
003270*
003280 BA010-START-OF-JOB.
003290     MOVE     "NOTIFICATION   " TO LN4-LOG-TYPE.
003300     MOVE     "STARTED   "      TO LN4-LOG-STATUS.
003310     MOVE     ZERO              TO LN4-LOG-RECORDS.
003320     MOVE     SPACES            TO LN4-LOG-DETAILS.
003330     CALL     "LN090" USING LN4-LOG-CALL-AREA.
003340     OPEN     INPUT  MATCH-OUT.
003350     OPEN     INPUT  USER-MASTER.
003360     OPEN     INPUT  PRODUCT-MASTER.
003370     OPEN     OUTPUT STATEMENT-OUT.
003380*
003390 BA010-EXIT.
003400     EXIT.
003410*
003420 BB010-LOAD-MATCH-TABLE.
003430     PERFORM  BB015-READ-ONE-MATCH UNTIL LN4-MATCH-EOF.
003440     CLOSE    MATCH-OUT.
003450*
003460 BB010-EXIT.
003470     EXIT.
003480*
003490 BB015-READ-ONE-MATCH.
003500     READ     MATCH-OUT
003510              AT END
003520                 MOVE "Y" TO LN4-EOF-MATCH
003530              NOT AT END
003540                 ADD  1 TO LN4-READ-CNT
003550                 ADD  1 TO LN4-MATCH-CNT
003560                 MOVE MATCH-OUT-REC
003570                      TO LN4-MATCH-TABLE-ENTRY (LN4-MATCH-CNT)
003580     END-READ.
003590*
003600 BB015-EXIT.
003610     EXIT.
003620*
003630 BB020-LOAD-USER-TABLE.
003640     PERFORM  BB025-READ-ONE-USER UNTIL LN4-USER-EOF.
003650     CLOSE    USER-MASTER.
003660*
003670 BB020-EXIT.
003680     EXIT.
003690*
003700 BB025-READ-ONE-USER.
003710     READ     USER-MASTER
003720              AT END
003730                 MOVE "Y" TO LN4-EOF-USER
003740              NOT AT END
003750                 ADD  1 TO LN4-USER-CNT
003760                 MOVE USER-MASTER-REC
003770                      TO LN4-USER-TABLE-ENTRY (LN4-USER-CNT)
003780     END-READ.
003790*
003800 BB025-EXIT.
003810     EXIT.
003820*
003830 BB030-LOAD-PRODUCT-TABLE.
003840     PERFORM  BB035-READ-ONE-PRODUCT UNTIL LN4-PRODUCT-EOF.
003850     CLOSE    PRODUCT-MASTER.
003860*
003870 BB030-EXIT.
003880     EXIT.
003890*
003900 BB035-READ-ONE-PRODUCT.
003910     READ     PRODUCT-MASTER
003920              AT END
003930                 MOVE "Y" TO LN4-EOF-PRODUCT
003940              NOT AT END
003950                 ADD  1 TO LN4-PRODUCT-CNT
003960                 MOVE PRODUCT-MASTER-REC
003970                      TO LN4-PRODUCT-TABLE-ENTRY (LN4-PRODUCT-CNT)
003980     END-READ.
003990*
004000 BB035-EXIT.
004010     EXIT.
004020*
004030*  Cc010 - every match still awaiting notification goes into the
004040*  print list, carrying just enough of itself (the subscript back
004050*  into the full table, the owning user-id and the score) to be
004060*  sorted in Dd010 without unpacking the whole row twice.
004070*
004080 CC010-BUILD-PRINT-LIST.
004090     MOVE     1 TO LN4-MX.
004100     PERFORM  CC015-ADD-ONE-CANDIDATE UNTIL LN4-MX > LN4-MATCH-CNT.
004110*
004120 CC010-EXIT.
004130     EXIT.
004140*
004150 CC015-ADD-ONE-CANDIDATE.
004160     MOVE     LN4-MATCH-TABLE-ENTRY (LN4-MX) TO LN4M-MATCH-RECORD.
004170     IF       LN4M-NOT-NOTIFIED
004180              ADD  1 TO LN4-PRINT-CNT
004190              MOVE LN4-MX        TO LN4-PRINT-SUB (LN4-PRINT-CNT)
004200              MOVE LN4M-USER-ID  TO LN4-PRINT-USER-ID (LN4-PRINT-CNT)
004210              MOVE LN4M-SCORE    TO LN4-PRINT-SCORE (LN4-PRINT-CNT)
004220     END-IF.
004230     ADD      1 TO LN4-MX.
004240*
004250 CC015-EXIT.
004260     EXIT.
004270*
004280*  Dd010 - two-key bubble sort of the print list, user-id ascending
004290*  so the report's control break falls in order, score descending
004300*  within a user so the best match prints first.
004310*
004320 DD010-SORT-PRINT-LIST.
004330     IF       LN4-PRINT-CNT > 1
004340              MOVE 1 TO LN4-GRP-END
004350              COMPUTE LN4-GRP-END = LN4-PRINT-CNT - 1
004360              PERFORM DD012-BUBBLE-ONE-PASS LN4-GRP-END TIMES
004370     END-IF.
004380*
004390 DD010-EXIT.
004400     EXIT.
004410*
004420 DD012-BUBBLE-ONE-PASS.
004430     MOVE     1 TO LN4-LX.
004440     PERFORM  DD014-BUBBLE-COMPARE UNTIL LN4-LX >= LN4-PRINT-CNT.
004450*
004460 DD012-EXIT.
004470     EXIT.
004480*
004490 DD014-BUBBLE-COMPARE.
004500     IF       LN4-PRINT-USER-ID (LN4-LX) >
004510              LN4-PRINT-USER-ID (LN4-LX + 1)
004520              PERFORM DD016-SWAP-ENTRIES
004530     ELSE
004540              IF LN4-PRINT-USER-ID (LN4-LX) =
004550                 LN4-PRINT-USER-ID (LN4-LX + 1)
004560                 AND LN4-PRINT-SCORE (LN4-LX) <
004570                     LN4-PRINT-SCORE (LN4-LX + 1)
004580                 PERFORM DD016-SWAP-ENTRIES
004590              END-IF
004600     END-IF.
004610     ADD      1 TO LN4-LX.
004620*
004630 DD014-EXIT.
004640     EXIT.
004650*
004660 DD016-SWAP-ENTRIES.
004670     MOVE     LN4-PRINT-SUB (LN4-LX)     TO LN4-SWAP-SUB.
004680     MOVE     LN4-PRINT-USER-ID (LN4-LX) TO LN4-SWAP-USER-ID.
004690     MOVE     LN4-PRINT-SCORE (LN4-LX)   TO LN4-SWAP-SCORE.
004700     MOVE     LN4-PRINT-SUB (LN4-LX + 1)     TO LN4-PRINT-SUB (LN4-LX).
004710     MOVE     LN4-PRINT-USER-ID (LN4-LX + 1) TO
004720              LN4-PRINT-USER-ID (LN4-LX).
004730     MOVE     LN4-PRINT-SCORE (LN4-LX + 1)   TO
004740              LN4-PRINT-SCORE (LN4-LX).
004750     MOVE     LN4-SWAP-SUB      TO LN4-PRINT-SUB (LN4-LX + 1).
004760     MOVE     LN4-SWAP-USER-ID  TO LN4-PRINT-USER-ID (LN4-LX + 1).
004770     MOVE     LN4-SWAP-SCORE    TO LN4-PRINT-SCORE (LN4-LX + 1).
004780*
004790 DD016-EXIT.
004800     EXIT.
004810*
004820*  Dd030 - stamps every entry of the now-sorted print list with the
004830*  size of its own user's group, so the "WE FOUND nnn" heading line
004840*  has its count ready the moment the first match of that user is
004850*  generated.
004860*
004870 DD030-COMPUTE-GROUP-COUNTS.
004880     MOVE     1 TO LN4-LX.
004890     PERFORM  DD032-ONE-GROUP UNTIL LN4-LX > LN4-PRINT-CNT.
004900*
004910 DD030-EXIT.
004920     EXIT.
004930*
004940 DD032-ONE-GROUP.
004950     MOVE     LN4-PRINT-USER-ID (LN4-LX) TO LN4-GRP-USER-ID.
004960     MOVE     LN4-LX TO LN4-GRP-END.
004970     PERFORM  DD034-EXTEND-GROUP
004980              UNTIL LN4-GRP-END >= LN4-PRINT-CNT
004990              OR LN4-PRINT-USER-ID (LN4-GRP-END + 1) NOT =
005000                 LN4-GRP-USER-ID.
005010     COMPUTE  LN4-GRP-CNT = LN4-GRP-END - LN4-LX + 1.
005020     PERFORM  DD036-STAMP-ONE-ENTRY UNTIL LN4-LX > LN4-GRP-END.
005030*
005040 DD032-EXIT.
005050     EXIT.
005060*
005070 DD034-EXTEND-GROUP.
005080     ADD      1 TO LN4-GRP-END.
005090*
005100 DD034-EXIT.
005110     EXIT.
005120*
005130 DD036-STAMP-ONE-ENTRY.
005140     MOVE     LN4-GRP-CNT TO LN4-PRINT-GROUP-CNT (LN4-LX).
005150     ADD      1 TO LN4-LX.
005160*
005170 DD036-EXIT.
005180     EXIT.
005190*
005200*  Ee010 - drives the Report Writer; Generate fires the control
005210*  heading/footing automatically on each change of Ln4-Ctl-User-Id,
005220*  Ee015 only has to keep that field (and the heading count) set
005230*  to the row about to be printed.
005240*
005250 EE010-PRINT-STATEMENTS.
005260     INITIATE LN4-STATEMENT-REPORT.
005270     MOVE     1 TO LN4-LX.
005280     PERFORM  EE015-PRINT-ONE-MATCH UNTIL LN4-LX > LN4-PRINT-CNT.
005290     TERMINATE LN4-STATEMENT-REPORT.
005300*
005310 EE010-EXIT.
005320     EXIT.
005330*
005340 EE015-PRINT-ONE-MATCH.
005350     MOVE     LN4-PRINT-SUB (LN4-LX) TO LN4-MX.
005360     MOVE     LN4-MATCH-TABLE-ENTRY (LN4-MX) TO LN4M-MATCH-RECORD.
005370     PERFORM  EE020-FIND-PRODUCT.
005380     PERFORM  EE030-FIND-USER.
005390     PERFORM  EE040-BUILD-EDIT-FIELDS.
005400     MOVE     LN4-PRINT-USER-ID (LN4-LX) TO LN4-CTL-USER-ID.
005410     MOVE     LN4-PRINT-GROUP-CNT (LN4-LX) TO LN4-HDR-MATCH-CNT.
005420     IF       LN4-PRINT-USER-ID (LN4-LX) NOT = LN4-PREV-USER-ID
005430              MOVE 1 TO LN4-BLOCK-NUM
005440              MOVE LN4-PRINT-USER-ID (LN4-LX) TO LN4-PREV-USER-ID
005450              ADD  1 TO LN4-NOTIFIED-USERS-CNT
005460     ELSE
005470              ADD  1 TO LN4-BLOCK-NUM
005480     END-IF.
005490     MOVE     LN4-BLOCK-NUM TO LN4-ED-MATCH-NUM.
005500     GENERATE LN4-MATCH-DETAIL.
005510     MOVE     "Y" TO LN4M-NOTIFIED-FLAG.
005520     MOVE     LN4M-MATCH-RECORD TO LN4-MATCH-TABLE-ENTRY (LN4-MX).
005530     ADD      1 TO LN4-MATCH-LINES-CNT.
005540     ADD      1 TO LN4-LX.
005550*
005560 EE015-EXIT.
005570     EXIT.
005580*
005590*  Ee020 - linear scan of the in-memory catalogue for the matched
005600*  product's name, lender and terms; catalogue volumes are small
005610*  enough that a table search costs nothing against disc I/O.
005620*
005630 EE020-FIND-PRODUCT.
005640     MOVE     "N" TO LN4-FOUND-SW.
005650     MOVE     1 TO LN4-PX.
005660     PERFORM  EE022-SEARCH-PRODUCT
005670              UNTIL LN4-PX > LN4-PRODUCT-CNT OR LN4-KEY-FOUND.
005680*
005690 EE020-EXIT.
005700     EXIT.
005710*
005720 EE022-SEARCH-PRODUCT.
005730     MOVE     LN4-PRODUCT-TABLE-ENTRY (LN4-PX) TO LN4P-PRODUCT-RECORD.
005740     IF       LN4P-PRODUCT-ID = LN4M-PRODUCT-ID
005750              MOVE "Y" TO LN4-FOUND-SW
005760     ELSE
005770              ADD 1 TO LN4-PX
005780     END-IF.
005790*
005800 EE022-EXIT.
005810     EXIT.
005820*
005830*  Ee030 - linear scan of the in-memory applicant master for the
005840*  e-mail address shown on the statement heading.
005850*
005860 EE030-FIND-USER.
005870     MOVE     "N" TO LN4-FOUND-SW.
005880     MOVE     1 TO LN4-UX.
005890     PERFORM  EE032-SEARCH-USER
005900              UNTIL LN4-UX > LN4-USER-CNT OR LN4-KEY-FOUND.
005910*
005920 EE030-EXIT.
005930     EXIT.
005940*
005950 EE032-SEARCH-USER.
005960     MOVE     LN4-USER-TABLE-ENTRY (LN4-UX) TO LN4W-USER-RECORD.
005970     IF       LN4W-USER-ID = LN4M-USER-ID
005980              MOVE "Y" TO LN4-FOUND-SW
005990     ELSE
006000              ADD 1 TO LN4-UX
006010     END-IF.
006020*
006030 EE032-EXIT.
006040     EXIT.
006050*
006060*  Ee040 - all the display text for one match line, built ahead of
006070*  the Generate so the report layout only has to source plain
006080*  fields, never carry editing logic of its own.
006090*
006100 EE040-BUILD-EDIT-FIELDS.
006110     MOVE     LN4W-USER-ID TO LN4-HDR-USER-ID.
006120     MOVE     LN4W-EMAIL   TO LN4-HDR-EMAIL.
006130     COMPUTE  LN4-ED-SCORE-PCT ROUNDED = LN4M-SCORE * 100.
006140     IF       LN4M-ELIGIBLE
006150              MOVE "LIKELY ELIGIBLE" TO LN4-ED-STATUS-TEXT
006160     ELSE
006170              IF LN4M-LIKELY-ELIG
006180                 MOVE "GOOD MATCH" TO LN4-ED-STATUS-TEXT
006190              ELSE
006200                 MOVE "NEEDS REVIEW" TO LN4-ED-STATUS-TEXT
006210              END-IF
006220     END-IF.
006230     MOVE     LN4P-RATE-MIN TO LN4-ED-RATE-MIN.
006240     MOVE     LN4P-RATE-MAX TO LN4-ED-RATE-MAX.
006250     MOVE     SPACES TO LN4-ED-RATE-RANGE.
006260     STRING   LN4-ED-RATE-MIN "% - " LN4-ED-RATE-MAX "%"
006270              DELIMITED BY SIZE INTO LN4-ED-RATE-RANGE.
006280     MOVE     LN4P-MIN-LOAN-AMT TO LN4-ED-LOAN-MIN.
006290     MOVE     LN4P-MAX-LOAN-AMT TO LN4-ED-LOAN-MAX.
006300     MOVE     SPACES TO LN4-ED-LOAN-RANGE.
006310     STRING   LN4-ED-LOAN-MIN " - " LN4-ED-LOAN-MAX
006320              DELIMITED BY SIZE INTO LN4-ED-LOAN-RANGE.
006330     IF       LN4P-MIN-CREDIT = ZERO
006340              MOVE "NOT SPECIFIED" TO LN4-ED-CREDIT-TEXT
006350     ELSE
006360              MOVE LN4P-MIN-CREDIT TO LN4-ED-CREDIT-NUM
006370              MOVE LN4-ED-CREDIT-NUM TO LN4-ED-CREDIT-TEXT
006380     END-IF.
006390     IF       LN4P-MIN-INCOME = ZERO
006400              MOVE "NOT SPECIFIED" TO LN4-ED-INCOME-TEXT
006410     ELSE
006420              MOVE LN4P-MIN-INCOME TO LN4-ED-INCOME-NUM
006430              MOVE LN4-ED-INCOME-NUM TO LN4-ED-INCOME-TEXT
006440     END-IF.
006450     MOVE     LN4M-REASONS TO LN4-ED-REASON-LINE.
006460*
006470 EE040-EXIT.
006480     EXIT.
006490*
006500 FF010-REWRITE-MATCH-MASTER.
006510     OPEN     OUTPUT MATCH-OUT-REWRITE.
006520     MOVE     1 TO LN4-MX.
006530     PERFORM  FF015-WRITE-ONE-MATCH UNTIL LN4-MX > LN4-MATCH-CNT.
006540     CLOSE    MATCH-OUT-REWRITE.
006550*
006560 FF010-EXIT.
006570     EXIT.
006580*
006590 FF015-WRITE-ONE-MATCH.
006600     MOVE     LN4-MATCH-TABLE-ENTRY (LN4-MX) TO MATCH-OUT-REWRITE-REC.
006610     WRITE    MATCH-OUT-REWRITE-REC.
006620     ADD      1 TO LN4-MX.
006630*
006640 FF015-EXIT.
006650     EXIT.
006660*
006670 ZZ010-END-OF-JOB.
006680     CLOSE    STATEMENT-OUT.
006690     MOVE     "NOTIFICATION   " TO LN4-LOG-TYPE.
006700     MOVE     "COMPLETED "      TO LN4-LOG-STATUS.
006710     MOVE     LN4-NOTIFIED-USERS-CNT TO LN4-LOG-RECORDS.
006720     STRING   "USERS="   LN4-NOTIFIED-USERS-CNT
006730              " LINES="  LN4-MATCH-LINES-CNT
006740              DELIMITED BY SIZE INTO LN4-LOG-DETAILS
006750     END-STRING.
006760     CALL     "LN090" USING LN4-LOG-CALL-AREA.
006770*
006780 ZZ010-EXIT.
006790     EXIT.
