000100********************************************
000110*                                          *
000120*  Record Definition For Applicant Master *
000130*     (Loan Eligibility Engine)           *
000140*     Uses LNU-User-Id as key             *
000150********************************************
000160* File size 96 bytes.
000170*
000180* This is the applicant ("user") master carried forward batch to
000190* batch.  It is built and maintained by Ln100 (intake) and is read,
000200* re-written (processed flag only) and table-loaded by Ln200
000210* (matching) and Ln400 (notification).  Nobody else should touch it.
000220*
000230* THESE FIELDS CAME FROM THE INTAKE BATCH FORMAT - DO NOT RE-ORDER.
000240* The layout below is the disc form; the working table form used by
000250* Ln200 for SEARCHing candidates is built from an OCCURS of this
000260* same 01-level, see Ln200 working-storage.
000270*
000280* 04/01/26 dcn - Created for Loan Eligibility Engine conversion.
000290* 11/01/26 dcn - Added Lnu-Employ-Status 88's for the 7 statuses
000300*                Ln100 will accept on the incoming batch (5 are
000310*                valid on intake, FULL-TIME/PART-TIME are carried
000320*                through unvalidated for scoring use).
000330* 19/02/26 dcn - Lnu-User-Record-Numeric redefines added for the
000340*                weighted-score comparisons done in Ln200 (avoids
000350*                having to re-describe the same bytes twice).
000360* 02/03/26 dcn - Lnu-User-Key-View redefines added, used only by
000370*                Ln200's candidate table SEARCH to match on the
000380*                user id without unpacking the whole row.
000390*
000400* --------------------------------------------------------------
000410* Field                  Validation rule
000420* --------------------------------------------------------------
000430* Lnu-User-Id            required, non-blank, external key.
000440* Lnu-Email              required; local@domain.tld shape, at
000450*                        least 1 char before @, a dot after it
000460*                        with 2+ trailing chars (see Ln100 Dd030).
000470* Lnu-Monthly-Income     0 thru 10,000,000, 2 decimals.
000480* Lnu-Credit-Score       300 thru 850 inclusive.
000490* Lnu-Employ-Status      EMPLOYED / UNEMPLOYED / SELF-EMPLOYED /
000500*                        STUDENT / RETIRED pass intake validation;
000510*                        FULL-TIME / PART-TIME are accepted as-is
000520*                        (free text in the original source) for
000530*                        point-score scoring only - see Ln200/Ln210.
000540* Lnu-Age                18 thru 100 inclusive.
000550* Lnu-Processed-Flag     Y/N, reset to N whenever Ln100 adds or
000560*                        re-writes a row; set to Y by Ln200 once
000570*                        the row has been through matching.
000580* --------------------------------------------------------------
000590*
000600 01  LNU-USER-RECORD.
000610     03  LNU-USER-ID           PIC X(10).
000620     03  LNU-EMAIL             PIC X(40).
000630     03  LNU-MONTHLY-INCOME    PIC S9(7)V99.
000640     03  LNU-CREDIT-SCORE      PIC 9(3).
000650     03  LNU-EMPLOY-STATUS     PIC X(15).
000660         88  LNU-EMPLOYED          VALUE "EMPLOYED       ".
000670         88  LNU-UNEMPLOYED        VALUE "UNEMPLOYED     ".
000680         88  LNU-SELF-EMPLOYED     VALUE "SELF-EMPLOYED  ".
000690         88  LNU-STUDENT           VALUE "STUDENT        ".
000700         88  LNU-RETIRED           VALUE "RETIRED        ".
000710         88  LNU-FULL-TIME         VALUE "FULL-TIME      ".
000720         88  LNU-PART-TIME         VALUE "PART-TIME      ".
000730     03  LNU-AGE               PIC 9(3).
000740     03  LNU-PROCESSED-FLAG    PIC X(1).
000750         88  LNU-NOT-PROCESSED     VALUE "N".
000760         88  LNU-IS-PROCESSED      VALUE "Y".
000770*                                          growth / next release
000780     03  FILLER                PIC X(15).
000790*
000800* --------------------------------------------------------------
000810* Alternate view used only for the weighted-score range tests
000820* in Ln200.  Saves re-keying the same PICTUREs under different
000830* names every time a numeric comparison is needed against a
000840* field that is also referenced by its business name above.
000850* --------------------------------------------------------------
000860*
000870 01  LNU-USER-RECORD-NUMERIC REDEFINES LNU-USER-RECORD.
000880     03  FILLER                PIC X(10).
000890     03  FILLER                PIC X(40).
000900     03  LNU-INCOME-NUM        PIC S9(7)V99.
000910     03  LNU-CREDIT-NUM        PIC 9(3).
000920     03  FILLER                PIC X(15).
000930     03  LNU-AGE-NUM           PIC 9(3).
000940     03  FILLER                PIC X(16).
000950*
000960* --------------------------------------------------------------
000970* Cut-down view for Ln200's candidate table SEARCH - only the
000980* key and the processed flag are needed to find the row for a
000990* given applicant without unpacking the rest of it.
001000* --------------------------------------------------------------
001010*
001020 01  LNU-USER-KEY-VIEW REDEFINES LNU-USER-RECORD.
001030     03  LNU-KEY-USER-ID       PIC X(10).
001040     03  LNU-KEY-PROCESSED     PIC X(1).
001050     03  FILLER                PIC X(85).
001060*
