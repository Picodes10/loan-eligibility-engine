000100 IDENTIFICATION          DIVISION.
000110*================================
000120*
000130      PROGRAM-ID.        LN200.
000140*
000150     AUTHOR.             R J DANVERS.
000160*
000170     INSTALLATION.       MERIDIAN FINANCIAL SERVICES - EDP DEPT.
000180*
000190     DATE-WRITTEN.       03/05/1988.
000200*
000210     DATE-COMPILED.
000220*
000230     SECURITY.           CONFIDENTIAL - LOAN ELIGIBILITY ENGINE SUITE.
000240*                         FOR INTERNAL USE OF MERIDIAN EDP DEPT ONLY.
000250*
000260* Remarks.               Matching engine.  For every applicant not yet
000270*                         matched, runs the active product catalog
000280*                         through a buffered pre-filter, scores the
000290*                         survivors on a weighted 0.000-1.000 scale and
000300*                         writes a match row for each of the top five
000310*                         that clears the decision threshold.  Flags
000320*                         the applicant matched whether or not any row
000330*                         was written, so a run is never repeated for
000340*                         the same applicant.
000350*
000360* Called modules.        Ln210 (point-score reason detail).
000370*                         Ln090 (write processing-log row).
000380*
000390* Files used.            User-Master (input/output).
000400*                         Product-Master (input).
000410*                         Match-Out (output).
000420*
000430* Changes.
000440*--------
000450* 03/05/88 RJD       Written.
000460* 14/11/89 RJD       Pre-filter age buffer widened from 1 year to 2 -
000470*                     too many near-miss applicants were being dropped
000480*                     before they reached the score stage.
000490* 09/03/91 KMH       Employment incompatibility test added (Dd010) -
000500*                     unemployed/student clashes were scoring positive
000510*                     and slipping a row past the lending desk.
000520* 22/08/93 RJD       Rate sub-score formula corrected - was using the
000530*                     product's maximum rate instead of its minimum.
000540* 18/01/96 PTW       Top-five cap added to Dd040 - large catalogues
000550*                     were writing one match row per surviving product,
000560*                     swamping Match-Out.
000570* 05/11/98 KMH       Y2K readiness review - no 2-digit years held by
000580*                     this program, no change required.
000590* 27/06/02 RJD       Income sub-score guarded against a zero-minimum
000600*                     product blowing up the ratio calculation.
000610* 19/09/11 PTW       Re-keyed for GnuCOBOL port, no logic change.
000620* 22/01/26 DCN   1.0 Taken over for the new Loan Eligibility Engine
000630*                     suite, replacing the old sales-ledger matcher.
000640* 17/03/26 DCN   1.1 Dd042 added - the fixed rule-based reason text is
000650*                     now followed by Ln210's point-score detail line
000660*                     so the lending desk has something to show a
000670*                     query on a match without a re-run.
000680* 02/05/26 DCN   1.2 Bb015 changed to peek the processed flag through
000690*                     Lnu-User-Key-View instead of moving the whole
000700*                     row, cutting the load pass cost on a full re-run.
000710* 10/08/26 DCN   1.3 Dropped the unused Special-Names Top-Of-Form entry
000720*                     - this program writes no print file.  Ln-Test-
000730*                     Switch and Ln-Err-No-Users (Lncomws) actually
000740*                     wired in at Dd010/Zz010 - were sat in the common
000750*                     copybook unused since the conversion.
000760*
000770 ENVIRONMENT             DIVISION.
000780*================================
000790*
000800 CONFIGURATION           SECTION.
000810 SOURCE-COMPUTER.        IBM-370.
000820 OBJECT-COMPUTER.        IBM-370.
000830 INPUT-OUTPUT            SECTION.
000840 FILE-CONTROL.
000850     SELECT  USER-MASTER   ASSIGN TO "USERMAST"
000860             ORGANIZATION IS LINE SEQUENTIAL
000870             FILE STATUS   IS LN2-USER-MAST-STATUS.
000880*
000890     SELECT  USER-MASTER-OUT ASSIGN TO "USERMAST"
000900             ORGANIZATION IS LINE SEQUENTIAL
000910             FILE STATUS   IS LN2-USER-MAST-O-STATUS.
000920*
000930     SELECT  PRODUCT-MASTER ASSIGN TO "PRODMAST"
000940             ORGANIZATION IS LINE SEQUENTIAL
000950             FILE STATUS   IS LN2-PRODUCT-MAST-STATUS.
000960*
000970     SELECT  MATCH-OUT     ASSIGN TO "MATCHOUT"
000980             ORGANIZATION IS LINE SEQUENTIAL
000990             FILE STATUS   IS LN2-MATCH-OUT-STATUS.
001000*
001010 DATA                    DIVISION.
001020*================================
001030*
001040 FILE                    SECTION.
001050*
001060 FD  USER-MASTER.
001070 01  USER-MASTER-REC       PIC X(96).
001080*
001090 FD  USER-MASTER-OUT.
001100 01  USER-MASTER-OUT-REC   PIC X(96).
001110*
001120 FD  PRODUCT-MASTER.
001130 01  PRODUCT-MASTER-REC    PIC X(160).
001140*
001150 FD  MATCH-OUT.
001160 01  MATCH-OUT-REC         PIC X(160).
001170*
001180 WORKING-STORAGE         SECTION.
001190*-----------------------
001200 77  PROG-NAME             PIC X(17)  VALUE "LN200   (1.3)".
001210*
001220 01  LN2-FILE-STATUSES.
001230     03  LN2-USER-MAST-STATUS    PIC XX  VALUE "00".
001240     03  LN2-USER-MAST-O-STATUS  PIC XX  VALUE "00".
001250     03  LN2-PRODUCT-MAST-STATUS PIC XX  VALUE "00".
001260     03  LN2-MATCH-OUT-STATUS    PIC XX  VALUE "00".
001270*
001280 01  LN2-SWITCHES.
001290     03  LN2-EOF-MASTER    PIC X      VALUE "N".
001300         88  LN2-MASTER-EOF     VALUE "Y".
001310     03  LN2-EOF-PRODUCT   PIC X      VALUE "N".
001320         88  LN2-PRODUCT-EOF    VALUE "Y".
001330     03  LN2-ELIM-SW       PIC X      VALUE "N".
001340         88  LN2-PRODUCT-ELIMINATED  VALUE "Y".
001350     03  LN2-NIL-RUN-SW    PIC X      VALUE "N".
001360         88  LN2-NIL-RUN        VALUE "Y".
001370     03  LN2-ABORT-SW      PIC X      VALUE "N".
001380         88  LN2-RUN-ABORTED    VALUE "Y".
001390*
001400 01  LN2-COUNTERS.
001410     03  LN2-USER-CNT      BINARY-LONG UNSIGNED VALUE ZERO.
001420     03  LN2-UNPROC-CNT    BINARY-LONG UNSIGNED VALUE ZERO.
001430     03  LN2-USER-PROC-CNT BINARY-LONG UNSIGNED VALUE ZERO.
001440     03  LN2-PRODUCT-CNT   BINARY-LONG UNSIGNED VALUE ZERO.
001450     03  LN2-ACTIVE-CNT    BINARY-LONG UNSIGNED VALUE ZERO.
001460     03  LN2-MATCHED-CNT   BINARY-LONG UNSIGNED VALUE ZERO.
001470     03  LN2-CAND-CNT      BINARY-LONG UNSIGNED VALUE ZERO.
001480     03  LN2-PASS-CNT      PIC 9(3) COMP VALUE ZERO.
001490     03  LN2-TOP-N         PIC 9(3) COMP VALUE ZERO.
001500     03  LN2-REQ-TALLY     BINARY-LONG UNSIGNED VALUE ZERO.
001510     03  LN2-RSN-PTR       PIC 9(3) COMP VALUE ZERO.
001520     03  LN2-ELIM-CNT      BINARY-LONG UNSIGNED VALUE ZERO.
001530*
001540*  In-memory applicant table - loaded whole at the start of the run
001550*  and written whole to User-Master-Out at the end, same as Ln100.
001560*  Lnu-User-Key-View (see Ln2w below) is used to peek the processed
001570*  flag while this table is loading, so a re-run over a mostly-
001580*  processed master does not unpack every row just to count them.
001590*
001600 01  LN2-MASTER-TABLE.
001610     03  LN2-MASTER-ENTRY  PIC X(96)
001620                           OCCURS 1 TO 9999 TIMES
001630                           DEPENDING ON LN2-USER-CNT
001640                           INDEXED BY LN2-MX.
001650*
001660*  Product catalogue table - loaded whole, searched in arrival order
001670*  (batch volumes again, no point building anything fancier).
001680*
001690 01  LN2-PRODUCT-TABLE.
001700     03  LN2-PRODUCT-ENTRY PIC X(160)
001710                           OCCURS 1 TO 999 TIMES
001720                           DEPENDING ON LN2-PRODUCT-CNT
001730                           INDEXED BY LN2-PX.
001740*
001750*  Candidate list for the one applicant currently being scored -
001760*  rebuilt fresh for each applicant, sorted descending by Dd030,
001770*  then the top five are tested for the write in Dd040.
001780*
001790 01  LN2-CANDIDATE-TABLE.
001800     03  LN2-CAND-ENTRY    OCCURS 1 TO 999 TIMES
001810                           DEPENDING ON LN2-CAND-CNT
001820                           INDEXED BY LN2-CX.
001830         05  LN2-CAND-PRODUCT-SUB  PIC 9(3)   COMP.
001840         05  LN2-CAND-SCORE        PIC 9V999  COMP-3.
001850*
001860*  Working applicant record - the current candidate's master row is
001870*  unpacked here once per applicant and read throughout the product
001880*  loop; Ln2w-User-Record-Numeric is used for every range test below
001890*  so the scoring paragraphs never have to re-describe the bytes.
001900*
001910 COPY "LNUSRWS.CPY"     REPLACING LEADING LNU BY LN2W.
001920*
001930*  Working product record - the current candidate product is
001940*  unpacked here for the pre-filter and score paragraphs; the
001950*  credit/age band view is used in Dd010 per the copybook's own
001960*  note on it.
001970*
001980 COPY "LNPRDWS.CPY"     REPLACING LEADING LNP BY LN2P.
001990*
002000*  Working match record - built field by field in Dd044/Dd042, then
002010*  moved whole to Match-Out-Rec for the write.
002020*
002030 COPY "LNMATWS.CPY"     REPLACING LEADING LNM BY LN2M.
002040*
002050 COPY "LNCOMWS.CPY".
002060*
002070*  Scoring work fields - one sub-score per weighted component, kept
002080*  signed so a below-minimum test can go negative before Dd021 thru
002090*  Dd026 clamp it back to zero.
002100*
002110 01  LN2-SCORE-AREA.
002120     03  LN2-SCORE-CREDIT  PIC S9(3)V999  COMP-3.
002130     03  LN2-SCORE-INCOME  PIC S9(4)V999  COMP-3.
002140     03  LN2-SCORE-EMPLOY  PIC S9V999     COMP-3.
002150     03  LN2-SCORE-AGE     PIC S9(2)V999  COMP-3.
002160     03  LN2-SCORE-RATE    PIC S9(2)V999  COMP-3.
002170     03  LN2-ANNUAL-INCOME PIC S9(9)V99   COMP-3.
002180*
002190 01  LN2-SORT-WORK.
002200     03  LN2-SWAP-SCORE    PIC 9V999   COMP-3.
002210     03  LN2-SWAP-SUB      PIC 9(3)    COMP.
002220*
002230 01  LN2-ED-SCORE          PIC 9.999.
002240*
002250 01  LN2-LOG-CALL-AREA.
002260     03  LN2-LOG-TYPE       PIC X(15).
002270     03  LN2-LOG-STATUS     PIC X(10).
002280     03  LN2-LOG-RECORDS    PIC 9(7).
002290     03  LN2-LOG-DETAILS    PIC X(60).
002300*
002310*  Call area passed to Ln210 - field for field the same layout as
002320*  its own Ln21-Call-Area, so the bytes line up across the Call.
002330*
002340 01  LN2-21-CALL-AREA.
002350     03  LN2-21-CREDIT          PIC 9(3).
002360     03  LN2-21-INCOME          PIC S9(7)V99.
002370     03  LN2-21-AGE             PIC 9(3).
002380     03  LN2-21-EMPLOY          PIC X(15).
002390     03  LN2-21-PRD-MIN-CREDIT  PIC 9(3).
002400     03  LN2-21-PRD-MIN-INCOME  PIC 9(7)V99.
002410     03  LN2-21-PRD-AGE-MIN     PIC 9(3).
002420     03  LN2-21-PRD-AGE-MAX     PIC 9(3).
002430     03  LN2-21-PRD-EMPLOY-REQ  PIC X(40).
002440     03  LN2-21-PRD-RATE-MIN    PIC 9(2)V99.
002450     03  LN2-21-OUT-SCORE       PIC 9(3)V99.
002460     03  LN2-21-OUT-REASONS     PIC X(120).
002470*
002480 PROCEDURE DIVISION.
002490*===================
002500*
002510 AA010-MAIN-LINE.
002520     PERFORM  BA010-START-OF-JOB.
002530     PERFORM  BB010-LOAD-USER-TABLE.
002540     PERFORM  BB020-LOAD-PRODUCT-TABLE.
002550     PERFORM  BC010-VERIFY-RUN-CONDITIONS.
002560     IF       LN2-RUN-ABORTED
002570              PERFORM ZZ020-ABORT-RUN
002580              GOBACK
002590     END-IF.
002600     IF       NOT LN2-NIL-RUN
002610              PERFORM CC010-PROCESS-USERS
002620     END-IF.
002630     PERFORM  EE010-REWRITE-MASTER.
002640     PERFORM  ZZ010-END-OF-JOB.
002650     GOBACK.
002660*
002670 BA010-START-OF-JOB.
002680     MOVE     "MATCHING       " TO LN2-LOG-TYPE.
002690     MOVE     "STARTED   "      TO LN2-LOG-STATUS.
002700     MOVE     ZERO               TO LN2-LOG-RECORDS.
002710     MOVE     SPACES             TO LN2-LOG-DETAILS.
002720     CALL     "LN090" USING LN2-LOG-CALL-AREA.
002730     OPEN     INPUT  USER-MASTER.
002740     OPEN     INPUT  PRODUCT-MASTER.
002750     OPEN     OUTPUT MATCH-OUT.
002760*
002770 BA010-EXIT.
002780     EXIT.
002790*
002800*  Bb010 - load the applicant master whole, counting how many rows
002810*  are still unprocessed as it goes.
002820*
002830 BB010-LOAD-USER-TABLE.
002840     PERFORM  BB015-READ-ONE-USER-MASTER UNTIL LN2-MASTER-EOF.
002850     CLOSE    USER-MASTER.
002860*
002870 BB010-EXIT.
002880     EXIT.
002890*
002900 BB015-READ-ONE-USER-MASTER.
002910     READ     USER-MASTER
002920              AT END
002930                 MOVE "Y" TO LN2-EOF-MASTER
002940              NOT AT END
002950                 ADD  1 TO LN2-USER-CNT
002960                 MOVE USER-MASTER-REC TO LN2-MASTER-ENTRY (LN2-USER-CNT)
002970                 MOVE LN2-MASTER-ENTRY (LN2-USER-CNT)
002980                      TO LN2W-USER-KEY-VIEW
002990                 IF    LN2W-KEY-PROCESSED = "N"
003000                       ADD 1 TO LN2-UNPROC-CNT
003010                 END-IF
003020     END-READ.
003030*
003040 BB015-EXIT.
003050     EXIT.
003060*
003070*  Bb020 - load the product catalogue whole, counting how many
003080*  rows are active.
003090*
003100 BB020-LOAD-PRODUCT-TABLE.
003110     PERFORM  BB025-READ-ONE-PRODUCT UNTIL LN2-PRODUCT-EOF.
003120     CLOSE    PRODUCT-MASTER.
003130*
003140 BB020-EXIT.
003150     EXIT.
003160*
003170 BB025-READ-ONE-PRODUCT.
003180     READ     PRODUCT-MASTER
003190              AT END
003200                 MOVE "Y" TO LN2-EOF-PRODUCT
003210              NOT AT END
003220                 ADD  1 TO LN2-PRODUCT-CNT
003230                 MOVE PRODUCT-MASTER-REC
003240                      TO LN2-PRODUCT-ENTRY (LN2-PRODUCT-CNT)
003250                 MOVE LN2-PRODUCT-ENTRY (LN2-PRODUCT-CNT)
003260                      TO LN2P-PRODUCT-RECORD
003270                 IF    LN2P-IS-ACTIVE
003280                       ADD 1 TO LN2-ACTIVE-CNT
003290                 END-IF
003300     END-READ.
003310*
003320 BB025-EXIT.
003330     EXIT.
003340*
003350*  Bc010 - no unprocessed applicants is a quiet nil run; unprocessed
003360*  applicants with no active product to offer them is a fatal abort.
003370*
003380 BC010-VERIFY-RUN-CONDITIONS.
003390     IF       LN2-UNPROC-CNT = ZERO
003400              MOVE "Y" TO LN2-NIL-RUN-SW
003410     ELSE
003420              IF    LN2-ACTIVE-CNT = ZERO
003430                    MOVE "Y" TO LN2-ABORT-SW
003440              END-IF
003450     END-IF.
003460*
003470 BC010-EXIT.
003480     EXIT.
003490*
003500*  Cc010 - main applicant loop; each slot's processed flag is peeked
003510*  through Lnu-User-Key-View before the full row is unpacked.
003520*
003530 CC010-PROCESS-USERS.
003540     MOVE     1 TO LN2-MX.
003550     PERFORM  CC015-PROCESS-ONE-USER UNTIL LN2-MX > LN2-USER-CNT.
003560*
003570 CC010-EXIT.
003580     EXIT.
003590*
003600 CC015-PROCESS-ONE-USER.
003610     MOVE     LN2-MASTER-ENTRY (LN2-MX) TO LN2W-USER-KEY-VIEW.
003620     IF       LN2W-KEY-PROCESSED = "N"
003630              MOVE LN2-MASTER-ENTRY (LN2-MX) TO LN2W-USER-RECORD
003640              MOVE ZERO TO LN2-CAND-CNT
003650              MOVE 1    TO LN2-PX
003660              PERFORM DD005-SCORE-ONE-PRODUCT-SLOT
003670                       UNTIL LN2-PX > LN2-PRODUCT-CNT
003680              PERFORM DD030-SORT-CANDIDATES
003690              PERFORM DD040-BUILD-MATCHES
003700              MOVE "Y" TO LN2W-PROCESSED-FLAG
003710              MOVE LN2W-USER-RECORD TO LN2-MASTER-ENTRY (LN2-MX)
003720              ADD  1 TO LN2-USER-PROC-CNT
003730     END-IF.
003740     ADD      1 TO LN2-MX.
003750*
003760 CC015-EXIT.
003770     EXIT.
003780*
003790*  Dd005 - one product slot of the current applicant's pass; only
003800*  an active product that survives the pre-filter is scored.
003810*
003820 DD005-SCORE-ONE-PRODUCT-SLOT.
003830     MOVE     LN2-PRODUCT-ENTRY (LN2-PX) TO LN2P-PRODUCT-RECORD.
003840     IF       LN2P-IS-ACTIVE
003850              PERFORM DD010-PREFILTER-PRODUCT
003860              IF    NOT LN2-PRODUCT-ELIMINATED
003870                    ADD 1 TO LN2-CAND-CNT
003880                    MOVE LN2-PX TO LN2-CAND-PRODUCT-SUB (LN2-CAND-CNT)
003890                    PERFORM DD020-SCORE-PRODUCT
003900              END-IF
003910     END-IF.
003920     ADD      1 TO LN2-PX.
003930*
003940 DD005-EXIT.
003950     EXIT.
003960*
003970*  Dd010 - stage 1 buffered pre-filter; Lnp-Band-Min/Max-Credit and
003980*  Lnp-Band-Age-Min/Max are the credit/age band view, per the
003990*  copybook's own note that Dd010 is where it is used.  Ln-Elim-Cnt
004000*  tallies every elimination made here for the Ln-Test-Switch dump
004010*  at end of job - see Zz010.
004020*
004030 DD010-PREFILTER-PRODUCT.
004040     MOVE     "N" TO LN2-ELIM-SW.
004050     IF       LN2P-BAND-MIN-CREDIT NOT = ZERO
004060              IF LN2W-CREDIT-NUM < LN2P-BAND-MIN-CREDIT - 50
004070                 MOVE "Y" TO LN2-ELIM-SW
004080                 GO TO DD010-EXIT
004090              END-IF
004100     END-IF.
004110     IF       LN2P-BAND-MAX-CREDIT NOT = ZERO
004120              IF LN2W-CREDIT-NUM > LN2P-BAND-MAX-CREDIT
004130                 MOVE "Y" TO LN2-ELIM-SW
004140                 GO TO DD010-EXIT
004150              END-IF
004160     END-IF.
004170     IF       LN2P-MIN-INCOME NOT = ZERO
004180              COMPUTE LN2-ANNUAL-INCOME = LN2W-INCOME-NUM * 12
004190              IF LN2-ANNUAL-INCOME < LN2P-MIN-INCOME * 0.85
004200                 MOVE "Y" TO LN2-ELIM-SW
004210                 GO TO DD010-EXIT
004220              END-IF
004230     END-IF.
004240     IF       LN2P-BAND-AGE-MIN NOT = ZERO
004250              IF LN2W-AGE-NUM < LN2P-BAND-AGE-MIN - 2
004260                 MOVE "Y" TO LN2-ELIM-SW
004270                 GO TO DD010-EXIT
004280              END-IF
004290     END-IF.
004300     IF       LN2P-BAND-AGE-MAX NOT = ZERO
004310              IF LN2W-AGE-NUM > LN2P-BAND-AGE-MAX + 2
004320                 MOVE "Y" TO LN2-ELIM-SW
004330                 GO TO DD010-EXIT
004340              END-IF
004350     END-IF.
004360     IF       LN2W-UNEMPLOYED
004370              MOVE ZERO TO LN2-REQ-TALLY
004380              INSPECT LN2P-EMPLOY-REQ TALLYING LN2-REQ-TALLY
004390                      FOR ALL "EMPLOYMENT"
004400              IF    LN2-REQ-TALLY > ZERO
004410                    MOVE "Y" TO LN2-ELIM-SW
004420                    GO TO DD010-EXIT
004430              END-IF
004440     END-IF.
004450     IF       LN2W-STUDENT
004460              MOVE ZERO TO LN2-REQ-TALLY
004470              INSPECT LN2P-EMPLOY-REQ TALLYING LN2-REQ-TALLY
004480                      FOR ALL "STEADY"
004490              IF    LN2-REQ-TALLY > ZERO
004500                    MOVE "Y" TO LN2-ELIM-SW
004510              END-IF
004520     END-IF.
004530*
004540 DD010-EXIT.
004550     IF       LN2-ELIM-SW = "Y"
004560              ADD 1 TO LN2-ELIM-CNT
004570     END-IF.
004580     EXIT.
004590*
004600*  Dd020 - stage 2 weighted score; drives each sub-score paragraph
004610*  then totals them straight into the candidate table entry.
004620*
004630 DD020-SCORE-PRODUCT.
004640     PERFORM  DD021-CREDIT-SCORE.
004650     PERFORM  DD022-INCOME-SCORE.
004660     PERFORM  DD023-EMPLOY-SCORE.
004670     PERFORM  DD024-AGE-SCORE.
004680     PERFORM  DD026-RATE-SCORE.
004690     COMPUTE  LN2-CAND-SCORE (LN2-CAND-CNT) ROUNDED =
004700              (LN2-SCORE-CREDIT * 0.35) + (LN2-SCORE-INCOME * 0.25)
004710              + (LN2-SCORE-EMPLOY * 0.20) + (LN2-SCORE-AGE * 0.10)
004720              + (LN2-SCORE-RATE * 0.10).
004730*
004740 DD020-EXIT.
004750     EXIT.
004760*
004770 DD021-CREDIT-SCORE.
004780     IF       LN2P-MIN-CREDIT = ZERO OR LN2P-MAX-CREDIT = ZERO
004790              MOVE .800 TO LN2-SCORE-CREDIT
004800              GO TO DD021-EXIT
004810     END-IF.
004820     IF       LN2P-MAX-CREDIT = LN2P-MIN-CREDIT
004830              IF LN2W-CREDIT-NUM >= LN2P-MIN-CREDIT
004840                 MOVE 1.000 TO LN2-SCORE-CREDIT
004850              ELSE
004860                 MOVE ZERO  TO LN2-SCORE-CREDIT
004870              END-IF
004880              GO TO DD021-EXIT
004890     END-IF.
004900     COMPUTE  LN2-SCORE-CREDIT ROUNDED =
004910              (LN2W-CREDIT-NUM - LN2P-MIN-CREDIT) /
004920              (LN2P-MAX-CREDIT - LN2P-MIN-CREDIT).
004930     IF       LN2-SCORE-CREDIT > 1
004940              MOVE 1.000 TO LN2-SCORE-CREDIT
004950     END-IF.
004960     IF       LN2-SCORE-CREDIT < ZERO
004970              MOVE ZERO TO LN2-SCORE-CREDIT
004980     END-IF.
004990*
005000 DD021-EXIT.
005010     EXIT.
005020*
005030 DD022-INCOME-SCORE.
005040     IF       LN2P-MIN-INCOME = ZERO
005050              MOVE .800 TO LN2-SCORE-INCOME
005060              GO TO DD022-EXIT
005070     END-IF.
005080     COMPUTE  LN2-ANNUAL-INCOME = LN2W-INCOME-NUM * 12.
005090     COMPUTE  LN2-SCORE-INCOME ROUNDED =
005100              LN2-ANNUAL-INCOME / LN2P-MIN-INCOME
005110              ON SIZE ERROR
005120                 MOVE 1.000 TO LN2-SCORE-INCOME
005130     END-COMPUTE.
005140     IF       LN2-SCORE-INCOME > 1
005150              MOVE 1.000 TO LN2-SCORE-INCOME
005160     END-IF.
005170*
005180 DD022-EXIT.
005190     EXIT.
005200*
005210*  Dd023 - tests are run in the order laid down by the lending desk,
005220*  first hit wins; Self-Employed falls through to the Employed test
005230*  first since the word Employed is part of its own name.
005240*
005250 DD023-EMPLOY-SCORE.
005260     IF       LN2P-EMPLOY-REQ = SPACES
005270              MOVE .800 TO LN2-SCORE-EMPLOY
005280              GO TO DD023-EXIT
005290     END-IF.
005300     IF       LN2W-FULL-TIME
005310              MOVE ZERO TO LN2-REQ-TALLY
005320              INSPECT LN2P-EMPLOY-REQ TALLYING LN2-REQ-TALLY
005330                      FOR ALL "STEADY"
005340              IF    LN2-REQ-TALLY = ZERO
005350                    INSPECT LN2P-EMPLOY-REQ TALLYING LN2-REQ-TALLY
005360                            FOR ALL "STABLE"
005370              END-IF
005380              IF    LN2-REQ-TALLY > ZERO
005390                    MOVE 1.000 TO LN2-SCORE-EMPLOY
005400                    GO TO DD023-EXIT
005410              END-IF
005420     END-IF.
005430     IF       LN2W-EMPLOYED
005440              MOVE ZERO TO LN2-REQ-TALLY
005450              INSPECT LN2P-EMPLOY-REQ TALLYING LN2-REQ-TALLY
005460                      FOR ALL "EMPLOYMENT"
005470              IF    LN2-REQ-TALLY > ZERO
005480                    MOVE .900 TO LN2-SCORE-EMPLOY
005490                    GO TO DD023-EXIT
005500              END-IF
005510     END-IF.
005520     IF       LN2W-SELF-EMPLOYED
005530              MOVE ZERO TO LN2-REQ-TALLY
005540              INSPECT LN2P-EMPLOY-REQ TALLYING LN2-REQ-TALLY
005550                      FOR ALL "INCOME"
005560              IF    LN2-REQ-TALLY > ZERO
005570                    MOVE .700 TO LN2-SCORE-EMPLOY
005580                    GO TO DD023-EXIT
005590              END-IF
005600     END-IF.
005610     IF       LN2W-PART-TIME
005620              MOVE .600 TO LN2-SCORE-EMPLOY
005630              GO TO DD023-EXIT
005640     END-IF.
005650     IF       LN2W-UNEMPLOYED
005660              MOVE .100 TO LN2-SCORE-EMPLOY
005670              GO TO DD023-EXIT
005680     END-IF.
005690     MOVE     .500 TO LN2-SCORE-EMPLOY.
005700*
005710 DD023-EXIT.
005720     EXIT.
005730*
005740 DD024-AGE-SCORE.
005750     IF       LN2P-AGE-MIN = ZERO AND LN2P-AGE-MAX = ZERO
005760              MOVE 1.000 TO LN2-SCORE-AGE
005770              GO TO DD024-EXIT
005780     END-IF.
005790     IF       LN2P-AGE-MIN NOT = ZERO AND LN2W-AGE-NUM < LN2P-AGE-MIN
005800              COMPUTE LN2-SCORE-AGE ROUNDED =
005810                      1 - (0.10 * (LN2P-AGE-MIN - LN2W-AGE-NUM))
005820              IF    LN2-SCORE-AGE < ZERO
005830                    MOVE ZERO TO LN2-SCORE-AGE
005840              END-IF
005850              GO TO DD024-EXIT
005860     END-IF.
005870     IF       LN2P-AGE-MAX NOT = ZERO AND LN2W-AGE-NUM > LN2P-AGE-MAX
005880              COMPUTE LN2-SCORE-AGE ROUNDED =
005890                      1 - (0.10 * (LN2W-AGE-NUM - LN2P-AGE-MAX))
005900              IF    LN2-SCORE-AGE < ZERO
005910                    MOVE ZERO TO LN2-SCORE-AGE
005920              END-IF
005930              GO TO DD024-EXIT
005940     END-IF.
005950     MOVE     1.000 TO LN2-SCORE-AGE.
005960*
005970 DD024-EXIT.
005980     EXIT.
005990*
006000 DD026-RATE-SCORE.
006010     IF       LN2P-RATE-MIN = ZERO
006020              MOVE .500 TO LN2-SCORE-RATE
006030              GO TO DD026-EXIT
006040     END-IF.
006050     COMPUTE  LN2-SCORE-RATE ROUNDED = (35 - LN2P-RATE-MIN) / 30.
006060     IF       LN2-SCORE-RATE > 1
006070              MOVE 1.000 TO LN2-SCORE-RATE
006080     END-IF.
006090     IF       LN2-SCORE-RATE < ZERO
006100              MOVE ZERO TO LN2-SCORE-RATE
006110     END-IF.
006120*
006130 DD026-EXIT.
006140     EXIT.
006150*
006160*  Dd030 - descending bubble sort of the candidate list; one pass
006170*  per perform of Dd032, one compare per perform of Dd034.
006180*
006190 DD030-SORT-CANDIDATES.
006200     IF       LN2-CAND-CNT > 1
006210              COMPUTE LN2-PASS-CNT = LN2-CAND-CNT - 1
006220              PERFORM DD032-BUBBLE-ONE-PASS LN2-PASS-CNT TIMES
006230     END-IF.
006240*
006250 DD030-EXIT.
006260     EXIT.
006270*
006280 DD032-BUBBLE-ONE-PASS.
006290     MOVE     1 TO LN2-CX.
006300     PERFORM  DD034-BUBBLE-COMPARE UNTIL LN2-CX >= LN2-CAND-CNT.
006310*
006320 DD032-EXIT.
006330     EXIT.
006340*
006350 DD034-BUBBLE-COMPARE.
006360     IF       LN2-CAND-SCORE (LN2-CX) < LN2-CAND-SCORE (LN2-CX + 1)
006370              MOVE LN2-CAND-SCORE (LN2-CX)        TO LN2-SWAP-SCORE
006380              MOVE LN2-CAND-SCORE (LN2-CX + 1)     TO
006390                   LN2-CAND-SCORE (LN2-CX)
006400              MOVE LN2-SWAP-SCORE                  TO
006410                   LN2-CAND-SCORE (LN2-CX + 1)
006420              MOVE LN2-CAND-PRODUCT-SUB (LN2-CX)   TO LN2-SWAP-SUB
006430              MOVE LN2-CAND-PRODUCT-SUB (LN2-CX + 1) TO
006440                   LN2-CAND-PRODUCT-SUB (LN2-CX)
006450              MOVE LN2-SWAP-SUB                     TO
006460                   LN2-CAND-PRODUCT-SUB (LN2-CX + 1)
006470     END-IF.
006480     ADD      1 TO LN2-CX.
006490*
006500 DD034-EXIT.
006510     EXIT.
006520*
006530*  Dd040 - stage 3 decision; top five scored candidates only, and
006540*  of those, only the ones over the lending desk's 0.600 threshold.
006550*
006560 DD040-BUILD-MATCHES.
006570     COMPUTE  LN2-TOP-N = LN2-CAND-CNT.
006580     IF       LN2-TOP-N > 5
006590              MOVE 5 TO LN2-TOP-N
006600     END-IF.
006610     IF       LN2-TOP-N > ZERO
006620              MOVE 1 TO LN2-CX
006630              PERFORM DD044-BUILD-ONE-MATCH UNTIL LN2-CX > LN2-TOP-N
006640     END-IF.
006650*
006660 DD040-EXIT.
006670     EXIT.
006680*
006690 DD044-BUILD-ONE-MATCH.
006700     IF       LN2-CAND-SCORE (LN2-CX) > .600
006710              MOVE LN2-CAND-PRODUCT-SUB (LN2-CX) TO LN2-PX
006720              MOVE LN2-PRODUCT-ENTRY (LN2-PX) TO LN2P-PRODUCT-RECORD
006730              MOVE LN2W-USER-ID              TO LN2M-USER-ID
006740              MOVE LN2P-PRODUCT-ID            TO LN2M-PRODUCT-ID
006750              MOVE LN2-CAND-SCORE (LN2-CX)    TO LN2M-SCORE
006760              MOVE "LIKELY-ELIG    "          TO LN2M-ELIG-STATUS
006770              MOVE "N"                        TO LN2M-NOTIFIED-FLAG
006780              PERFORM DD042-GET-REASONS
006790              MOVE LN2M-MATCH-RECORD TO MATCH-OUT-REC
006800              WRITE MATCH-OUT-REC
006810              ADD  1 TO LN2-MATCHED-CNT
006820     END-IF.
006830     ADD      1 TO LN2-CX.
006840*
006850 DD044-EXIT.
006860     EXIT.
006870*
006880*  Dd042 - the match reason is the fixed rule-based text the
006890*  decision itself is made on, followed by Ln210's point-score
006900*  detail for the same applicant/product pair so the lending desk
006910*  has the supporting figures without a re-run.
006920*
006930 DD042-GET-REASONS.
006940     MOVE     LN2W-CREDIT-NUM       TO LN2-21-CREDIT.
006950     MOVE     LN2W-INCOME-NUM       TO LN2-21-INCOME.
006960     MOVE     LN2W-AGE-NUM          TO LN2-21-AGE.
006970     MOVE     LN2W-EMPLOY-STATUS    TO LN2-21-EMPLOY.
006980     MOVE     LN2P-MIN-CREDIT       TO LN2-21-PRD-MIN-CREDIT.
006990     MOVE     LN2P-MIN-INCOME       TO LN2-21-PRD-MIN-INCOME.
007000     MOVE     LN2P-AGE-MIN          TO LN2-21-PRD-AGE-MIN.
007010     MOVE     LN2P-AGE-MAX          TO LN2-21-PRD-AGE-MAX.
007020     MOVE     LN2P-EMPLOY-REQ       TO LN2-21-PRD-EMPLOY-REQ.
007030     MOVE     LN2P-RATE-MIN         TO LN2-21-PRD-RATE-MIN.
007040     CALL     "LN210" USING LN2-21-CALL-AREA.
007050     MOVE     LN2-CAND-SCORE (LN2-CX) TO LN2-ED-SCORE.
007060     MOVE     SPACES TO LN2M-REASONS.
007070     MOVE     1 TO LN2-RSN-PTR.
007080     STRING   "RULE-BASED MATCH SCORE=" LN2-ED-SCORE " / "
007090              DELIMITED BY SIZE
007100              INTO LN2M-REASONS
007110              WITH POINTER LN2-RSN-PTR
007120              ON OVERFLOW
007130                 CONTINUE
007140     END-STRING.
007150     STRING   LN2-21-OUT-REASONS
007160              DELIMITED BY SIZE
007170              INTO LN2M-REASONS
007180              WITH POINTER LN2-RSN-PTR
007190              ON OVERFLOW
007200                 CONTINUE
007210     END-STRING.
007220*
007230 DD042-EXIT.
007240     EXIT.
007250*
007260 EE010-REWRITE-MASTER.
007270     OPEN     OUTPUT USER-MASTER-OUT.
007280     MOVE     1 TO LN2-MX.
007290     PERFORM  EE015-WRITE-ONE-USER UNTIL LN2-MX > LN2-USER-CNT.
007300     CLOSE    USER-MASTER-OUT.
007310*
007320 EE010-EXIT.
007330     EXIT.
007340*
007350 EE015-WRITE-ONE-USER.
007360     MOVE     LN2-MASTER-ENTRY (LN2-MX) TO USER-MASTER-OUT-REC.
007370     WRITE    USER-MASTER-OUT-REC.
007380     ADD      1 TO LN2-MX.
007390*
007400 EE015-EXIT.
007410     EXIT.
007420*
007430 ZZ010-END-OF-JOB.
007440     CLOSE    MATCH-OUT.
007450     MOVE     "MATCHING       " TO LN2-LOG-TYPE.
007460     MOVE     "COMPLETED "      TO LN2-LOG-STATUS.
007470     MOVE     LN2-USER-PROC-CNT TO LN2-LOG-RECORDS.
007480     IF       LN2-NIL-RUN
007490              MOVE LN-ERR-NO-USERS TO LN2-LOG-DETAILS
007500     ELSE
007510              IF    LN-TEST-SWITCH-ON
007520                    STRING "USERS=" LN2-USER-PROC-CNT
007530                           " MATCHES=" LN2-MATCHED-CNT
007540                           " ELIM=" LN2-ELIM-CNT
007550                           DELIMITED BY SIZE INTO LN2-LOG-DETAILS
007560                    END-STRING
007570              ELSE
007580                    STRING "USERS=" LN2-USER-PROC-CNT
007590                           " MATCHES=" LN2-MATCHED-CNT
007600                           DELIMITED BY SIZE INTO LN2-LOG-DETAILS
007610                    END-STRING
007620              END-IF
007630     END-IF.
007640     CALL     "LN090" USING LN2-LOG-CALL-AREA.
007650*
007660 ZZ010-EXIT.
007670     EXIT.
007680*
007690*  Zz020 - fatal abort path: an unprocessed book of applicants with
007700*  no active product on file is logged and the run stops short,
007710*  leaving the applicant master untouched for the next attempt.
007720*
007730 ZZ020-ABORT-RUN.
007740     CLOSE    MATCH-OUT.
007750     MOVE     "MATCHING       " TO LN2-LOG-TYPE.
007760     MOVE     "FAILED    "      TO LN2-LOG-STATUS.
007770     MOVE     ZERO               TO LN2-LOG-RECORDS.
007780     MOVE     LN-ERR-NO-PRODUCTS TO LN2-LOG-DETAILS.
007790     CALL     "LN090" USING LN2-LOG-CALL-AREA.
007800*
007810 ZZ020-EXIT.
007820     EXIT.
