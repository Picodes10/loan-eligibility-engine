000100 IDENTIFICATION          DIVISION.
000110*================================
000120*
000130      PROGRAM-ID.        LN090.
000140*
000150     AUTHOR.             R J DANVERS.
000160*
000170     INSTALLATION.       MERIDIAN FINANCIAL SERVICES - EDP DEPT.
000180*
000190     DATE-WRITTEN.       04/01/1987.
000200*
000210     DATE-COMPILED.
000220*
000230     SECURITY.           CONFIDENTIAL - LOAN ELIGIBILITY ENGINE SUITE.
000240*                         FOR INTERNAL USE OF MERIDIAN EDP DEPT ONLY.
000250*
000260* Remarks.               Common processing-log writer.  Called by every
000270*                         batch driver in the suite (Ln100, Ln200,
000280*                         Ln300, Ln400) at the start and end of its run
000290*                         to append one audit row to Proclog-Out.
000300*
000310* Called modules.        None.
000320*
000330* Files used.            Proclog-Out (Extend).
000340*
000350* Changes.
000360*--------
000370* 04/01/87 RJD       Written.
000380* 19/06/89 RJD       Added Ln90-Details pass-through, previously only
000390*                     type/status/count were logged.
000400* 02/11/91 KMH       Recovery run logged wrong record count when called
000410*                     twice in the same job step - forced a fresh Open
000420*                     Extend/Close pair per call.
000430* 14/03/94 RJD       Y2K readiness review - Ln90-Date-Now already
000440*                     carried as CCYYMMDD, no change required.
000450* 22/09/98 PTW       Century-rollover test run - confirmed date fields
000460*                     roll from 1999 to 2000 correctly.
000470* 11/05/02 KMH       Tightened Proclog-Status check after Open.
000480* 06/08/07 RJD       Re-keyed for GnuCOBOL port, no logic change.
000490* 04/01/26 DCN   1.0 Taken over for the new Loan Eligibility Engine
000500*                     suite, replacing the old Sales-ledger logger.
000510* 19/06/26 DCN   1.1 Ln90-Detail-Num view added for the test-switch
000520*                     diagnostic counts.
000530*
000540 ENVIRONMENT             DIVISION.
000550*================================
000560*
000570 CONFIGURATION           SECTION.
000580 SOURCE-COMPUTER.        IBM-370.
000590 OBJECT-COMPUTER.        IBM-370.
000600 INPUT-OUTPUT            SECTION.
000610 FILE-CONTROL.
000620     SELECT  PROCLOG-OUT  ASSIGN TO "PROCLOG"
000630             ORGANIZATION IS LINE SEQUENTIAL
000640             FILE STATUS   IS LN90-PROCLOG-STATUS.
000650*
000660 DATA                    DIVISION.
000670*================================
000680*
000690 FILE                    SECTION.
000700 FD  PROCLOG-OUT.
000710 01  PROCLOG-REC          PIC X(95).
000720*
000730 WORKING-STORAGE         SECTION.
000740*-----------------------
000750 01  LN90-PROCLOG-STATUS  PIC XX      VALUE "00".
000760*
000770 01  LN90-TIME-NOW        PIC 9(8)    COMP.
000780 01  LN90-TIME-SPLIT REDEFINES LN90-TIME-NOW.
000790     03  LN90-HH           PIC 99.
000800     03  LN90-MM           PIC 99.
000810     03  LN90-SS           PIC 99.
000820     03  LN90-HH100        PIC 99.
000830*
000840 01  LN90-DATE-NOW         PIC 9(8)    COMP.
000850 01  LN90-DATE-SPLIT REDEFINES LN90-DATE-NOW.
000860     03  LN90-CCYY         PIC 9(4).
000870     03  LN90-MM-OF-DATE   PIC 99.
000880     03  LN90-DD-OF-DATE   PIC 99.
000890*
000900 01  LN90-CALL-COUNT       COMP-3      VALUE ZERO.
000910*
000920 COPY "LNLOGWS.CPY".
000930*
000940 01  LNL-LOG-RECORD-NUM REDEFINES LNL-LOG-RECORD.
000950     03  FILLER            PIC X(25).
000960     03  LN90-DETAIL-NUM   PIC 9(7).
000970     03  FILLER            PIC X(60).
000980*
000990 LINKAGE                 SECTION.
001000*=====================
001010*
001020 01  LN90-CALL-AREA.
001030     03  LN90-CALL-TYPE    PIC X(15).
001040     03  LN90-CALL-STATUS  PIC X(10).
001050     03  LN90-CALL-RECORDS PIC 9(7).
001060     03  LN90-CALL-DETAILS PIC X(60).
001070*
001080 PROCEDURE DIVISION USING LN90-CALL-AREA.
001090*========================================
001100*
001110 AA010-WRITE-LOG.
001120     ADD      1 TO LN90-CALL-COUNT.
001130     MOVE     LN90-CALL-TYPE     TO LNL-PROCESS-TYPE.
001140     MOVE     LN90-CALL-STATUS   TO LNL-STATUS.
001150     MOVE     LN90-CALL-RECORDS  TO LNL-RECORDS.
001160     MOVE     LN90-CALL-DETAILS  TO LNL-DETAILS.
001170     OPEN     EXTEND PROCLOG-OUT.
001180     IF       LN90-PROCLOG-STATUS NOT = "00"
001190              DISPLAY "LN090 - PROCLOG-OUT OPEN FAILED - STATUS="
001200                      LN90-PROCLOG-STATUS
001210              GOBACK
001220     END-IF.
001230     MOVE     LNL-LOG-RECORD TO PROCLOG-REC.
001240     WRITE    PROCLOG-REC.
001250     CLOSE    PROCLOG-OUT.
001260*
001270 AA010-EXIT.
001280     GOBACK.
