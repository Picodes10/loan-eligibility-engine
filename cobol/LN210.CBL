000100 IDENTIFICATION          DIVISION.
000110*================================
000120*
000130      PROGRAM-ID.        LN210.
000140*
000150     AUTHOR.             R J DANVERS.
000160*
000170     INSTALLATION.       MERIDIAN FINANCIAL SERVICES - EDP DEPT.
000180*
000190     DATE-WRITTEN.       14/02/1987.
000200*
000210     DATE-COMPILED.
000220*
000230     SECURITY.           CONFIDENTIAL - LOAN ELIGIBILITY ENGINE SUITE.
000240*                         FOR INTERNAL USE OF MERIDIAN EDP DEPT ONLY.
000250*
000260* Remarks.               Point-score subroutine.  Given one applicant
000270*                         and one product's criteria, returns an
000280*                         additive 0-100 score and a slash-separated
000290*                         line of the reasons behind it.  Called once
000300*                         per surviving candidate by Ln200 to dress up
000310*                         its fixed rule-based match reason with the
000320*                         supporting detail.  Holds no files and no
000330*                         state between calls.
000340*
000350* Called modules.        None.
000360*
000370* Files used.            None.
000380*
000390* Changes.
000400*--------
000410* 14/02/87 RJD       Written - lifted from the old credit-scoring
000420*                     worksheet used by the lending desk before it was
000430*                     computerised.
000440* 03/08/89 RJD       Income points formula corrected - was dividing by
000450*                     zero when a product carried no minimum income
000460*                     figure.
000470* 21/01/92 KMH       Age points widened to use the product's own
000480*                     min/max when given, defaulting to 18/65 only when
000490*                     the product record is silent.
000500* 17/06/95 PTW       Rate points formula tightened to match the lending
000510*                     desk's revised 5%-base table.
000520* 09/11/98 KMH       Y2K readiness review - no date fields held by this
000530*                     subroutine, no change required.
000540* 25/04/03 RJD       Reason text shortened across the board - full
000550*                     sentences were overflowing Mat-Reasons on multi-
000560*                     criteria matches.
000570* 12/09/10 PTW       Re-keyed for GnuCOBOL port, no logic change.
000580* 16/01/26 DCN   1.0 Taken over for the new Loan Eligibility Engine
000590*                     suite, replacing the old worksheet subroutine
000600*                     wholesale.
000610* 29/03/26 DCN   1.1 Employment points test widened to recognise Self-
000620*                     Employed as well as Employed against a
000630*                     requirement.
000640*
000650
000660 ENVIRONMENT             DIVISION.
000670*================================
000680*
000690 CONFIGURATION           SECTION.
000700 SOURCE-COMPUTER.        IBM-370.
000710 OBJECT-COMPUTER.        IBM-370.
000720 DATA                    DIVISION.
000730*================================
000740*
000750 WORKING-STORAGE         SECTION.
000760*-----------------------
000770 77  PROG-NAME             PIC X(17)  VALUE "LN210   (1.1)".
000780*
000790*  One accumulator per scoring component - kept apart so each
000800*  can be built, displayed or re-run in isolation if the lending
000810*  desk queries how a score was reached.
000820*
000830 01  LN21-WS-POINTS.
000840     03  LN21-WS-CREDIT-PTS    PIC 9(3)V99  COMP-3.
000850     03  LN21-WS-INCOME-PTS    PIC 9(3)V99  COMP-3.
000860     03  LN21-WS-AGE-PTS       PIC 9(3)V99  COMP-3.
000870     03  LN21-WS-EMPLOY-PTS    PIC 9(3)V99  COMP-3.
000880     03  LN21-WS-RATE-PTS      PIC 9(3)V99  COMP-3.
000890*
000900*  Table alias of the five components above, used by Cc010 to
000910*  total them in a short loop instead of five separate Adds.
000920*
000930 01  LN21-WS-POINTS-TABLE REDEFINES LN21-WS-POINTS.
000940     03  LN21-PTS-ENTRY        PIC 9(3)V99  COMP-3
000950                                OCCURS 5 TIMES.
000960*
000970 01  LN21-WS-WORK.
000980     03  LN21-NUM-TEST         PIC S9(5)V99 COMP-3.
000990     03  LN21-EFF-AGE-MIN      PIC 9(3).
001000     03  LN21-EFF-AGE-MAX      PIC 9(3).
001010     03  LN21-SUB              BINARY-CHAR UNSIGNED.
001020     03  LN21-RSN-PTR          PIC 9(3)     COMP.
001030*
001040*  Edited fields used only to dress numeric values up for the
001050*  Dd-series reason lines - kept apart from the working figures
001060*  above so an edit symbol never finds its way into a Compute.
001070*
001080 01  LN21-EDIT-FIELDS.
001090     03  LN21-ED-CREDIT        PIC ZZ9.
001100     03  LN21-ED-PRD-CREDIT    PIC ZZ9.
001110     03  LN21-ED-INCOME        PIC Z,ZZZ,ZZ9.99.
001120     03  LN21-ED-PRD-INCOME    PIC Z,ZZZ,ZZ9.99.
001130     03  LN21-ED-AGE-MIN       PIC ZZ9.
001140     03  LN21-ED-AGE-MAX       PIC ZZ9.
001150     03  LN21-ED-RATE          PIC Z9.99.
001160*
001170*  Historical split of the block above, kept from the days the
001180*  credit and income pair were edited on one screen line and the
001190*  age/rate pair on the next - no program still reads it that
001200*  way but nothing has ever had cause to remove it.
001210*
001220 01  LN21-EDIT-FIELDS-ALT REDEFINES LN21-EDIT-FIELDS.
001230     03  LN21-ED-CREDIT-BLOCK  PIC X(6).
001240     03  LN21-ED-INCOME-BLOCK  PIC X(24).
001250     03  LN21-ED-AGE-BLOCK     PIC X(9).
001260     03  LN21-ED-RATE-BLOCK    PIC X(4).
001270*
001280 LINKAGE                 SECTION.
001290*=====================
001300*
001310 01  LN21-CALL-AREA.
001320     03  LN21-IN-CREDIT         PIC 9(3).
001330     03  LN21-IN-INCOME         PIC S9(7)V99.
001340     03  LN21-IN-AGE            PIC 9(3).
001350     03  LN21-IN-EMPLOY         PIC X(15).
001360     03  LN21-IN-PRD-MIN-CREDIT PIC 9(3).
001370     03  LN21-IN-PRD-MIN-INCOME PIC 9(7)V99.
001380     03  LN21-IN-PRD-AGE-MIN    PIC 9(3).
001390     03  LN21-IN-PRD-AGE-MAX    PIC 9(3).
001400     03  LN21-IN-PRD-EMPLOY-REQ PIC X(40).
001410     03  LN21-IN-PRD-RATE-MIN   PIC 9(2)V99.
001420     03  LN21-OUT-SCORE         PIC 9(3)V99.
001430     03  LN21-OUT-REASONS       PIC X(120).
001440*
001450*  Quick-peek view onto the first part of the reasons string -
001460*  handy from the debugger when a call comes back looking short.
001470*
001480 01  LN21-REASON-VIEW REDEFINES LN21-CALL-AREA.
001490     03  FILLER                 PIC X(97).
001500     03  LN21-REASON-FIRST60    PIC X(60).
001510     03  FILLER                 PIC X(60).
001520*
001530 PROCEDURE DIVISION USING LN21-CALL-AREA.
001540*========================================
001550*
001560 AA010-MAIN-LINE.
001570     PERFORM  BB010-CREDIT-POINTS.
001580     PERFORM  BB020-INCOME-POINTS.
001590     PERFORM  BB030-AGE-POINTS.
001600     PERFORM  BB040-EMPLOYMENT-POINTS.
001610     PERFORM  BB050-RATE-POINTS.
001620     PERFORM  CC010-TOTAL-SCORE.
001630     PERFORM  DD010-BUILD-REASONS.
001640     GOBACK.
001650*
001660*  Bb010 - credit points: 30 plus a bonus for headroom above the
001670*  product's minimum, capped at 20; 15 when the product carries
001680*  no minimum at all; nil when the applicant is below it.
001690*
001700 BB010-CREDIT-POINTS.
001710     IF       LN21-IN-PRD-MIN-CREDIT = ZERO
001720              MOVE 15 TO LN21-WS-CREDIT-PTS
001730              GO TO BB010-EXIT
001740     END-IF.
001750     IF       LN21-IN-CREDIT < LN21-IN-PRD-MIN-CREDIT
001760              MOVE ZERO TO LN21-WS-CREDIT-PTS
001770              GO TO BB010-EXIT
001780     END-IF.
001790     COMPUTE  LN21-NUM-TEST ROUNDED =
001800              (LN21-IN-CREDIT - LN21-IN-PRD-MIN-CREDIT) / 10.
001810     IF       LN21-NUM-TEST > 20
001820              MOVE 20 TO LN21-NUM-TEST
001830     END-IF.
001840     COMPUTE  LN21-WS-CREDIT-PTS ROUNDED = 30 + LN21-NUM-TEST.
001850*
001860 BB010-EXIT.
001870     EXIT.
001880*
001890*  Bb020 - income points: 25 plus a bonus for the ratio of
001900*  income over the minimum, capped at 10; 12 when the product
001910*  carries no minimum; nil when the applicant is below it.
001920*
001930 BB020-INCOME-POINTS.
001940     IF       LN21-IN-PRD-MIN-INCOME = ZERO
001950              MOVE 12 TO LN21-WS-INCOME-PTS
001960              GO TO BB020-EXIT
001970     END-IF.
001980     IF       LN21-IN-INCOME < LN21-IN-PRD-MIN-INCOME
001990              MOVE ZERO TO LN21-WS-INCOME-PTS
002000              GO TO BB020-EXIT
002010     END-IF.
002020     COMPUTE  LN21-NUM-TEST ROUNDED =
002030              (LN21-IN-INCOME / LN21-IN-PRD-MIN-INCOME) * 5.
002040     IF       LN21-NUM-TEST > 10
002050              MOVE 10 TO LN21-NUM-TEST
002060     END-IF.
002070     COMPUTE  LN21-WS-INCOME-PTS ROUNDED = 25 + LN21-NUM-TEST.
002080*
002090 BB020-EXIT.
002100     EXIT.
002110*
002120*  Bb030 - age points: full 15 when the applicant falls within
002130*  the product's own age band (defaulting to 18/65 when the
002140*  product leaves either bound at zero); 7 when no age is held.
002150*
002160 BB030-AGE-POINTS.
002170     MOVE     LN21-IN-PRD-AGE-MIN TO LN21-EFF-AGE-MIN.
002180     MOVE     LN21-IN-PRD-AGE-MAX TO LN21-EFF-AGE-MAX.
002190     IF       LN21-EFF-AGE-MIN = ZERO
002200              MOVE 18 TO LN21-EFF-AGE-MIN
002210     END-IF.
002220     IF       LN21-EFF-AGE-MAX = ZERO
002230              MOVE 65 TO LN21-EFF-AGE-MAX
002240     END-IF.
002250     IF       LN21-IN-AGE = ZERO
002260              MOVE 7 TO LN21-WS-AGE-PTS
002270              GO TO BB030-EXIT
002280     END-IF.
002290     IF       LN21-IN-AGE >= LN21-EFF-AGE-MIN
002300              AND LN21-IN-AGE <= LN21-EFF-AGE-MAX
002310              MOVE 15 TO LN21-WS-AGE-PTS
002320     ELSE
002330              MOVE ZERO TO LN21-WS-AGE-PTS
002340     END-IF.
002350*
002360 BB030-EXIT.
002370     EXIT.
002380*
002390*  Bb040 - employment points: full 15 when the product holds no
002400*  requirement text, or when it does and the applicant is
002410*  Employed or Self-Employed; nil otherwise; 7 when the
002420*  applicant's own status is blank.
002430*
002440 BB040-EMPLOYMENT-POINTS.
002450     IF       LN21-IN-EMPLOY = SPACES
002460              MOVE 7 TO LN21-WS-EMPLOY-PTS
002470              GO TO BB040-EXIT
002480     END-IF.
002490     IF       LN21-IN-PRD-EMPLOY-REQ = SPACES
002500              MOVE 15 TO LN21-WS-EMPLOY-PTS
002510              GO TO BB040-EXIT
002520     END-IF.
002530     IF       LN21-IN-EMPLOY = "EMPLOYED       "
002540              OR LN21-IN-EMPLOY = "SELF-EMPLOYED  "
002550              MOVE 15 TO LN21-WS-EMPLOY-PTS
002560     ELSE
002570              MOVE ZERO TO LN21-WS-EMPLOY-PTS
002580     END-IF.
002590*
002600 BB040-EXIT.
002610     EXIT.
002620*
002630*  Bb050 - rate points: 15 less the margin the rate sits above
002640*  the lending desk's 5% base, floored at zero and capped at 15;
002650*  7 when the product carries no rate at all.
002660*
002670 BB050-RATE-POINTS.
002680     IF       LN21-IN-PRD-RATE-MIN = ZERO
002690              MOVE 7 TO LN21-WS-RATE-PTS
002700              GO TO BB050-EXIT
002710     END-IF.
002720     COMPUTE  LN21-NUM-TEST ROUNDED =
002730              15 - (LN21-IN-PRD-RATE-MIN - 5).
002740     IF       LN21-NUM-TEST < ZERO
002750              MOVE ZERO TO LN21-NUM-TEST
002760     END-IF.
002770     IF       LN21-NUM-TEST > 15
002780              MOVE 15 TO LN21-NUM-TEST
002790     END-IF.
002800     MOVE     LN21-NUM-TEST TO LN21-WS-RATE-PTS.
002810*
002820 BB050-EXIT.
002830     EXIT.
002840*
002850*  Cc010 - total the five components via the table alias, then
002860*  clamp the grand total at 100.
002870*
002880 CC010-TOTAL-SCORE.
002890     MOVE     ZERO TO LN21-OUT-SCORE.
002900     MOVE     1 TO LN21-SUB.
002910     PERFORM  CC015-ADD-ONE-COMPONENT UNTIL LN21-SUB > 5.
002920     IF       LN21-OUT-SCORE > 100
002930              MOVE 100 TO LN21-OUT-SCORE
002940     END-IF.
002950*
002960 CC010-EXIT.
002970     EXIT.
002980*
002990 CC015-ADD-ONE-COMPONENT.
003000     ADD      LN21-PTS-ENTRY (LN21-SUB) TO LN21-OUT-SCORE.
003010     ADD      1 TO LN21-SUB.
003020*
003030 CC015-EXIT.
003040     EXIT.
003050*
003060*  Dd010 thru Dd060 - build the slash-separated reason line, one
003070*  segment per criterion that applies; a segment that will not
003080*  fit in the 120 bytes left is simply dropped (On Overflow).
003090*
003100 DD010-BUILD-REASONS.
003110     MOVE     SPACES TO LN21-OUT-REASONS.
003120     MOVE     1 TO LN21-RSN-PTR.
003130     MOVE     LN21-IN-CREDIT TO LN21-ED-CREDIT.
003140     MOVE     LN21-IN-PRD-MIN-CREDIT TO LN21-ED-PRD-CREDIT.
003150     MOVE     LN21-IN-INCOME TO LN21-ED-INCOME.
003160     MOVE     LN21-IN-PRD-MIN-INCOME TO LN21-ED-PRD-INCOME.
003170     MOVE     LN21-EFF-AGE-MIN TO LN21-ED-AGE-MIN.
003180     MOVE     LN21-EFF-AGE-MAX TO LN21-ED-AGE-MAX.
003190     MOVE     LN21-IN-PRD-RATE-MIN TO LN21-ED-RATE.
003200     IF       LN21-IN-PRD-MIN-CREDIT NOT = ZERO
003210              PERFORM DD020-ADD-CREDIT-REASON
003220     END-IF.
003230     IF       LN21-IN-PRD-MIN-INCOME NOT = ZERO
003240              PERFORM DD030-ADD-INCOME-REASON
003250     END-IF.
003260     IF       LN21-IN-PRD-EMPLOY-REQ NOT = SPACES
003270              PERFORM DD040-ADD-EMPLOY-REASON
003280     END-IF.
003290     PERFORM  DD050-ADD-AGE-REASON.
003300     IF       LN21-IN-PRD-RATE-MIN NOT = ZERO
003310              PERFORM DD060-ADD-RATE-REASON
003320     END-IF.
003330*
003340 DD010-EXIT.
003350     EXIT.
003360*
003370 DD020-ADD-CREDIT-REASON.
003380     IF       LN21-IN-CREDIT >= LN21-IN-PRD-MIN-CREDIT
003390              STRING "CREDIT SCORE " LN21-ED-CREDIT
003400                     " MEETS MINIMUM " LN21-ED-PRD-CREDIT " / "
003410                     DELIMITED BY SIZE
003420                     INTO LN21-OUT-REASONS
003430                     WITH POINTER LN21-RSN-PTR
003440                     ON OVERFLOW
003450                        CONTINUE
003460              END-STRING
003470     ELSE
003480              STRING "CREDIT SCORE " LN21-ED-CREDIT
003490                     " BELOW MINIMUM " LN21-ED-PRD-CREDIT " / "
003500                     DELIMITED BY SIZE
003510                     INTO LN21-OUT-REASONS
003520                     WITH POINTER LN21-RSN-PTR
003530                     ON OVERFLOW
003540                        CONTINUE
003550              END-STRING
003560     END-IF.
003570*
003580 DD020-EXIT.
003590     EXIT.
003600*
003610 DD030-ADD-INCOME-REASON.
003620     IF       LN21-IN-INCOME >= LN21-IN-PRD-MIN-INCOME
003630              STRING "MONTHLY INCOME MEETS MINIMUM / "
003640                     DELIMITED BY SIZE
003650                     INTO LN21-OUT-REASONS
003660                     WITH POINTER LN21-RSN-PTR
003670                     ON OVERFLOW
003680                        CONTINUE
003690              END-STRING
003700     ELSE
003710              STRING "MONTHLY INCOME BELOW MINIMUM / "
003720                     DELIMITED BY SIZE
003730                     INTO LN21-OUT-REASONS
003740                     WITH POINTER LN21-RSN-PTR
003750                     ON OVERFLOW
003760                        CONTINUE
003770              END-STRING
003780     END-IF.
003790*
003800 DD030-EXIT.
003810     EXIT.
003820*
003830 DD040-ADD-EMPLOY-REASON.
003840     IF       LN21-IN-EMPLOY = "EMPLOYED       "
003850              OR LN21-IN-EMPLOY = "SELF-EMPLOYED  "
003860              STRING "EMPLOYMENT MEETS REQUIREMENT / "
003870                     DELIMITED BY SIZE
003880                     INTO LN21-OUT-REASONS
003890                     WITH POINTER LN21-RSN-PTR
003900                     ON OVERFLOW
003910                        CONTINUE
003920              END-STRING
003930     ELSE
003940              STRING "EMPLOYMENT DOES NOT MEET REQUIREMENT / "
003950                     DELIMITED BY SIZE
003960                     INTO LN21-OUT-REASONS
003970                     WITH POINTER LN21-RSN-PTR
003980                     ON OVERFLOW
003990                        CONTINUE
004000              END-STRING
004010     END-IF.
004020*
004030 DD040-EXIT.
004040     EXIT.
004050*
004060 DD050-ADD-AGE-REASON.
004070     IF       LN21-IN-AGE >= LN21-EFF-AGE-MIN
004080              AND LN21-IN-AGE <= LN21-EFF-AGE-MAX
004090              STRING "AGE WITHIN RANGE " LN21-ED-AGE-MIN "-"
004100                     LN21-ED-AGE-MAX " / "
004110                     DELIMITED BY SIZE
004120                     INTO LN21-OUT-REASONS
004130                     WITH POINTER LN21-RSN-PTR
004140                     ON OVERFLOW
004150                        CONTINUE
004160              END-STRING
004170     ELSE
004180              STRING "AGE OUTSIDE RANGE " LN21-ED-AGE-MIN "-"
004190                     LN21-ED-AGE-MAX " / "
004200                     DELIMITED BY SIZE
004210                     INTO LN21-OUT-REASONS
004220                     WITH POINTER LN21-RSN-PTR
004230                     ON OVERFLOW
004240                        CONTINUE
004250              END-STRING
004260     END-IF.
004270*
004280 DD050-EXIT.
004290     EXIT.
004300*
004310 DD060-ADD-RATE-REASON.
004320     STRING   "COMPETITIVE RATE " LN21-ED-RATE "% APR"
004330              DELIMITED BY SIZE
004340              INTO LN21-OUT-REASONS
004350              WITH POINTER LN21-RSN-PTR
004360              ON OVERFLOW
004370                 CONTINUE
004380     END-STRING.
004390*
004400 DD060-EXIT.
004410     EXIT.
