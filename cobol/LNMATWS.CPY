000100********************************************
000110*                                          *
000120*  Record Definition For Match File       *
000130*     Uses Mat-User-Id + Mat-Product-Id   *
000140*     as the logical key (no file key,    *
000150*     sequential, written once per match) *
000160********************************************
000170* File size 160 bytes.
000180*
000190* Written by Ln200 (one row per surviving candidate, top 5 scored,
000200* score above threshold only).  Read, re-written (the
000210* notified flag only) by Ln400.
000220*
000230* 06/01/26 dcn - Created for Loan Eligibility Engine conversion.
000240* 22/01/26 dcn - Mat-Score widened to 9V999 (was V999) - a perfect
000250*                1.000 score overflowed the old field on test data.
000260* 14/02/26 dcn - Mat-Reasons widened from 90 to 120 - Ln210's point
000270*                -score reason lines were being truncated.
000280*
000290 01  LNM-MATCH-RECORD.
000300     03  LNM-USER-ID           PIC X(10).
000310     03  LNM-PRODUCT-ID        PIC 9(4).
000320     03  LNM-SCORE             PIC 9V999.
000330     03  LNM-ELIG-STATUS       PIC X(15).
000340         88  LNM-ELIGIBLE          VALUE "ELIGIBLE       ".
000350         88  LNM-LIKELY-ELIG       VALUE "LIKELY-ELIG    ".
000360         88  LNM-NEEDS-REVIEW      VALUE "NEEDS-REVIEW   ".
000370     03  LNM-REASONS           PIC X(120).
000380     03  LNM-NOTIFIED-FLAG     PIC X(1).
000390         88  LNM-NOT-NOTIFIED      VALUE "N".
000400         88  LNM-IS-NOTIFIED       VALUE "Y".
000410*                                          growth / next release
000420     03  FILLER                PIC X(6).
000430*
000440* --------------------------------------------------------------
000450* Score-only view, used by Ln400 Dd010 when loading the un-
000460* notified matches for one user into its working table so that
000470* the descending sort can compare scores without
000480* unpacking the rest of the row.
000490* --------------------------------------------------------------
000500*
000510 01  LNM-SCORE-VIEW REDEFINES LNM-MATCH-RECORD.
000520     03  FILLER                PIC X(14).
000530     03  LNM-SORT-SCORE        PIC 9V999.
000540     03  FILLER                PIC X(142).
000550*
