000100********************************************
000110*                                          *
000120*  Record Definition For Loan Product     *
000130*           Catalog                       *
000140*     Uses Prd-Product-Name + Prd-Lender  *
000150*     Name as the logical (upsert) key,   *
000160*     Prd-Id as the internal number.      *
000170********************************************
000180* File size 160 bytes.
000190*
000200* Maintained by Ln300 (catalog load/refresh) and table-loaded,
000210* searched by Prd-Id and by name+lender, by Ln200 (matching).
000220*
000230* 05/01/26 dcn - Created for Loan Eligibility Engine conversion.
000240* 13/01/26 dcn - Prd-Employ-Req kept free text per source, tested
000250*                by CONTAINS-style scan in Ln200 Dd010/Dd022 -
000260*                spaces means no employment requirement at all.
000270* 21/02/26 dcn - Added Prd-Rate-Spread redefines (min/max as one
000280*                4-digit group) for the rate band sanity test in
000290*                Ln300 Bb010.
000300* 06/03/26 dcn - Added Prd-Credit-Band / Prd-Age-Band redefines,
000310*                same reason, for the credit and age bands.
000320*
000330* --------------------------------------------------------------
000340* Field                Meaning / validation rule
000350* --------------------------------------------------------------
000360* Prd-Id               internal product number, assigned by
000370*                      Ln300 on first load of a name+lender pair,
000380*                      never re-used.
000390* Prd-Product-Name     required.
000400* Prd-Lender-Name       required.
000410* Prd-Rate-Min/Max     APR percent, 0 thru 50, min not > max.
000420* Prd-Min/Max-Loan-Amt range of loan sizes offered - reported
000430*                      only, not used to eliminate a candidate.
000440* Prd-Min-Income       ANNUAL income floor, zero = not specified.
000450* Prd-Min/Max-Credit   300 thru 850 each, zero = not specified,
000460*                      min not > max.
000470* Prd-Employ-Req       free text, spaces = no requirement.
000480* Prd-Age-Min/Max      18 thru 100 each, zero = not specified,
000490*                      min not > max.
000500* Prd-Active-Flag      Y = offered, N = withdrawn - Ln200 only
000510*                      matches against Y rows.
000520* --------------------------------------------------------------
000530*
000540 01  LNP-PRODUCT-RECORD.
000550     03  LNP-PRODUCT-ID        PIC 9(4).
000560     03  LNP-PRODUCT-NAME      PIC X(30).
000570     03  LNP-LENDER-NAME       PIC X(30).
000580     03  LNP-RATE-MIN          PIC 9(2)V99.
000590     03  LNP-RATE-MAX          PIC 9(2)V99.
000600     03  LNP-MIN-LOAN-AMT      PIC 9(7)V99.
000610     03  LNP-MAX-LOAN-AMT      PIC 9(7)V99.
000620     03  LNP-MIN-INCOME        PIC 9(7)V99.
000630     03  LNP-MIN-CREDIT        PIC 9(3).
000640     03  LNP-MAX-CREDIT        PIC 9(3).
000650     03  LNP-EMPLOY-REQ        PIC X(40).
000660     03  LNP-AGE-MIN           PIC 9(3).
000670     03  LNP-AGE-MAX           PIC 9(3).
000680     03  LNP-ACTIVE-FLAG       PIC X(1).
000690         88  LNP-IS-ACTIVE         VALUE "Y".
000700         88  LNP-IS-WITHDRAWN      VALUE "N".
000710*                                          growth / next release
000720     03  FILLER                PIC X(8).
000730*
000740* --------------------------------------------------------------
000750* Combined rate-band view, used by Ln300 Bb010 to test that the
000760* minimum APR quoted is not greater than the maximum APR quoted
000770* in one move rather than two separate compares.
000780* --------------------------------------------------------------
000790*
000800 01  LNP-RATE-SPREAD REDEFINES LNP-PRODUCT-RECORD.
000810     03  FILLER                PIC X(4).
000820     03  FILLER                PIC X(30).
000830     03  FILLER                PIC X(30).
000840     03  LNP-RATE-BAND.
000850         05  LNP-RATE-BAND-MIN PIC 9(2)V99.
000860         05  LNP-RATE-BAND-MAX PIC 9(2)V99.
000870     03  FILLER                PIC X(88).
000880*
000890* --------------------------------------------------------------
000900* Credit/age band view, used by Ln300 Bb010 and by Ln200's
000910* pre-filter (Dd010) when the raw numeric bounds are wanted
000920* without going back through the named fields.
000930* --------------------------------------------------------------
000940*
000950 01  LNP-CREDIT-AGE-BAND REDEFINES LNP-PRODUCT-RECORD.
000960     03  FILLER                PIC X(99).
000970     03  LNP-BAND-MIN-CREDIT   PIC 9(3).
000980     03  LNP-BAND-MAX-CREDIT   PIC 9(3).
000990     03  FILLER                PIC X(40).
001000     03  LNP-BAND-AGE-MIN      PIC 9(3).
001010     03  LNP-BAND-AGE-MAX      PIC 9(3).
001020     03  FILLER                PIC X(9).
001030*
