000100********************************************
000110*                                          *
000120*  Common Working Storage For The Loan    *
000130*     Eligibility Engine Suite            *
000140*     (copied by every Ln1nn/2nn/3nn/4nn  *
000150*      program - keep it small)            *
000160********************************************
000170*
000180* 08/01/26 dcn - Created for Loan Eligibility Engine conversion.
000190* 16/01/26 dcn - Ln-Today REDEFINES added for the yy/mm/dd split
000200*                used when Ln090 stamps a log record.
000210* 25/02/26 dcn - Added Ln-Test-Switch (UPSI-0) - set ON from the
000220*                run JCL/menu to force Ln200 to print the stage 1
000230*                pre-filter counts to the log detail for a batch
000240*                under investigation.  Leave OFF for normal running.
000250* 10/08/26 dcn - Ln-Generic-Status and Ln-Err-Open removed - no
000260*                common error paragraph was ever built to use them,
000270*                each program still displays its own Open-failed
000280*                message inline.  Ln-Err-No-Users is now genuinely
000290*                moved to the log detail by Ln200's Zz010 on a nil
000300*                run, it was sitting unused since the conversion.
000310*
000320 01  LN-COMMON-SWITCHES.
000330     03  LN-TEST-SWITCH        PIC X   VALUE "0".
000340         88  LN-TEST-SWITCH-ON     VALUE "1".
000350         88  LN-TEST-SWITCH-OFF    VALUE "0".
000360     03  FILLER                PIC X(4).
000370*
000380 01  LN-TODAY                  PIC 9(8).
000390 01  LN-TODAY-SPLIT REDEFINES LN-TODAY.
000400     03  LN-TODAY-CCYY         PIC 9(4).
000410     03  LN-TODAY-MM           PIC 9(2).
000420     03  LN-TODAY-DD           PIC 9(2).
000430*
000440 01  LN-WORK-COUNTERS.
000450     03  LN-WS-SUB             BINARY-CHAR UNSIGNED VALUE ZERO.
000460     03  LN-WS-SUB2            BINARY-CHAR UNSIGNED VALUE ZERO.
000470     03  LN-WS-TALLY           COMP-3       VALUE ZERO.
000480     03  FILLER                PIC X(4).
000490*
000500* Fixed text for the log detail on the two abort/nil-run paths that
000510* have no per-row detail of their own to report.
000520*
000530 01  LN-ERROR-MESSAGES.
000540     03  LN-ERR-NO-PRODUCTS    PIC X(40)
000550                      VALUE "LN-ERR NO ACTIVE PRODUCTS - RUN ABORTED".
000560     03  LN-ERR-NO-USERS       PIC X(40)
000570                      VALUE "LN-ERR NO UNPROCESSED USERS - NIL RUN".
000580     03  FILLER                PIC X(4).
000590*
