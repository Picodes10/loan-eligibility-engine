000100 IDENTIFICATION          DIVISION.
000110*================================
000120*
000130      PROGRAM-ID.        LN100.
000140*
000150     AUTHOR.             R J DANVERS.
000160*
000170     INSTALLATION.       MERIDIAN FINANCIAL SERVICES - EDP DEPT.
000180*
000190     DATE-WRITTEN.       11/01/1987.
000200*
000210     DATE-COMPILED.
000220*
000230     SECURITY.           CONFIDENTIAL - LOAN ELIGIBILITY ENGINE SUITE.
000240*                         FOR INTERNAL USE OF MERIDIAN EDP DEPT ONLY.
000250*
000260* Remarks.               Applicant intake and validation run.  Reads
000270*                         the incoming batch of applicant records, edits
000280*                         every field, and adds or amends the applicant
000290*                         master.  Any row failing an edit is counted
000300*                         and dropped, first failure reason only.  A row
000310*                         that updates an existing applicant resets its
000320*                         processed flag to N so it is re-matched on the
000330*                         next Ln200 run.
000340*
000350* Called modules.        Ln090 (write processing-log row).
000360*
000370* Files used.            Users-In (input).
000380*                         User-Master (input/output).
000390*
000400* Changes.
000410*--------
000420* 11/01/87 RJD       Written.
000430* 30/07/88 RJD       Employment-status edit widened from 3 to 5 values
000440*                     after Head Office circular 88/41.
000450* 12/02/90 KMH       Income edit upper limit raised to 10,000,000 - old
000460*                     limit of 999,999.99 was rejecting genuine
000470*                     applications.
000480* 08/09/93 RJD       Age edit corrected - was allowing 17 year olds
000490*                     through on a boundary error.
000500* 19/05/97 PTW       Email edit tightened - now requires a dot in the
000510*                     domain part, not just an @ sign.
000520* 03/11/98 KMH       Y2K readiness review - no 2-digit years held on
000530*                     this file, no change required.
000540* 27/04/01 RJD       Added record counts
000550*                     (read/processed/added/rejected) to the completion
000560*                     log row - previously only the processed count was
000570*                     logged.
000580* 15/10/09 PTW       Re-keyed for GnuCOBOL port, no logic change.
000590* 09/01/26 DCN   1.0 Taken over for the new Loan Eligibility Engine
000600*                     suite.
000610* 14/04/26 DCN   1.1 Bb005 corrected - a user-id of all spaces was
000620*                     slipping through the required-field test.
000630*
000640
000650 ENVIRONMENT             DIVISION.
000660*================================
000670*
000680 CONFIGURATION           SECTION.
000690 SOURCE-COMPUTER.        IBM-370.
000700 OBJECT-COMPUTER.        IBM-370.
000710 INPUT-OUTPUT            SECTION.
000720 FILE-CONTROL.
000730     SELECT  USERS-IN      ASSIGN TO "USERSIN"
000740             ORGANIZATION IS LINE SEQUENTIAL
000750             FILE STATUS   IS LN1-USERS-IN-STATUS.
000760*
000770     SELECT  USER-MASTER   ASSIGN TO "USERMAST"
000780             ORGANIZATION IS LINE SEQUENTIAL
000790             FILE STATUS   IS LN1-USER-MAST-STATUS.
000800*
000810     SELECT  USER-MASTER-OUT ASSIGN TO "USERMAST"
000820             ORGANIZATION IS LINE SEQUENTIAL
000830             FILE STATUS   IS LN1-USER-MAST-O-STATUS.
000840*
000850 DATA                    DIVISION.
000860*================================
000870*
000880 FILE                    SECTION.
000890*
000900 FD  USERS-IN.
000910 01  USERS-IN-REC          PIC X(96).
000920*
000930 FD  USER-MASTER.
000940 01  USER-MASTER-REC       PIC X(96).
000950*
000960 FD  USER-MASTER-OUT.
000970 01  USER-MASTER-OUT-REC   PIC X(96).
000980*
000990 WORKING-STORAGE         SECTION.
001000*-----------------------
001010 77  PROG-NAME             PIC X(17)  VALUE "LN100   (1.1)".
001020*
001030 01  LN1-FILE-STATUSES.
001040     03  LN1-USERS-IN-STATUS   PIC XX  VALUE "00".
001050     03  LN1-USER-MAST-STATUS  PIC XX  VALUE "00".
001060     03  LN1-USER-MAST-O-STATUS PIC XX VALUE "00".
001070*
001080 01  LN1-SWITCHES.
001090     03  LN1-EOF-USERS-IN  PIC X      VALUE "N".
001100         88  LN1-USERS-IN-EOF   VALUE "Y".
001110     03  LN1-EOF-MASTER    PIC X      VALUE "N".
001120         88  LN1-MASTER-EOF     VALUE "Y".
001130     03  LN1-FOUND-SW      PIC X      VALUE "N".
001140         88  LN1-KEY-FOUND      VALUE "Y".
001150*
001160 01  LN1-COUNTERS.
001170     03  LN1-READ-CNT      BINARY-LONG UNSIGNED VALUE ZERO.
001180     03  LN1-PROCESSED-CNT BINARY-LONG UNSIGNED VALUE ZERO.
001190     03  LN1-ADDED-CNT     BINARY-LONG UNSIGNED VALUE ZERO.
001200     03  LN1-UPDATED-CNT   BINARY-LONG UNSIGNED VALUE ZERO.
001210     03  LN1-REJECTED-CNT  BINARY-LONG UNSIGNED VALUE ZERO.
001220     03  LN1-MASTER-CNT    BINARY-LONG UNSIGNED VALUE ZERO.
001230     03  LN1-SUB           BINARY-LONG UNSIGNED VALUE ZERO.
001240*
001250 01  LN1-REJECT-REASON     PIC X(40)  VALUE SPACES.
001260*
001270*  In-memory applicant master table - the whole master is small
001280*  enough (batch volumes) to hold in core while Ln100 runs, is
001290*  re-written complete to User-Master-Out at close.  Kept as a
001300*  plain byte array - Ln1W-User-Record below is the one working
001310*  copy moved in and out of an entry as each row is edited.
001320*
001330 01  LN1-MASTER-TABLE.
001340     03  LN1-MASTER-ENTRY  PIC X(96)
001350                           OCCURS 1 TO 9999 TIMES
001360                           DEPENDING ON LN1-MASTER-CNT
001370                           INDEXED BY LN1-MX.
001380*
001390*  Working applicant record - one incoming row unpacked here by
001400*  Bb005, edited in place by Dd020 thru Dd050, then moved whole
001410*  into the master table entry by Cc020.
001420*
001430 COPY "LNUSRWS.CPY"     REPLACING LEADING LNU BY LN1W.
001440*
001450*  Raw incoming line layout - Users-In is comma/column free text
001460*  per the intake format, unpacked into Ln1W-User-Record field
001470*  by field in Bb005.
001480*
001490 01  LN1-RAW-LINE.
001500     03  LN1-RAW-USER-ID    PIC X(10).
001510     03  LN1-RAW-EMAIL      PIC X(40).
001520     03  LN1-RAW-INCOME     PIC X(10).
001530     03  LN1-RAW-CREDIT     PIC X(3).
001540     03  LN1-RAW-EMPLOY     PIC X(15).
001550     03  LN1-RAW-AGE        PIC X(3).
001560     03  FILLER             PIC X(15).
001570*
001580*  Numeric work fields used only for the edits in Dd020/Dd030 -
001590*  kept apart from the master record fields so a bad numeric
001600*  string (non-digits typed into the income or age columns)
001610*  cannot corrupt the master copy before the row is rejected.
001620*
001630 01  LN1-EDIT-AREA.
001640     03  LN1-EDIT-INCOME    PIC S9(7)V99.
001650     03  LN1-EDIT-CREDIT    PIC 9(3).
001660     03  LN1-EDIT-AGE       PIC 9(3).
001670     03  LN1-DOT-CNT        BINARY-LONG UNSIGNED VALUE ZERO.
001680     03  LN1-NUM-TEST       PIC S9(9)V99.
001690*
001700*  Alternate view of the edit area used when re-testing the
001710*  income and credit fields together for the combined range
001720*  message built by the audit dump in Zz010.
001730*
001740 01  LN1-EDIT-COMBINED REDEFINES LN1-EDIT-AREA.
001750     03  LN1-COMB-INCOME    PIC S9(7)V99.
001760     03  LN1-COMB-CREDIT    PIC 9(3).
001770     03  FILLER             PIC X(17).
001780*
001790*  Scratch fields for the email shape test in Dd030 - split the
001800*  address on the @ sign, then split the domain half on its
001810*  first dot, so the local and domain parts can be checked apart
001820*  without disturbing Ln1W-Email itself.
001830*
001840 01  LN1-EMAIL-SPLIT.
001850     03  LN1-SPLIT-LOCAL    PIC X(40).
001860     03  LN1-SPLIT-DOMAIN   PIC X(40).
001870     03  LN1-SPLIT-BEFORE   PIC X(40).
001880     03  LN1-SPLIT-AFTER    PIC X(40).
001890*
001900 COPY "LNCOMWS.CPY".
001910*
001920 01  LN1-LOG-CALL-AREA.
001930     03  LN1-LOG-TYPE       PIC X(15).
001940     03  LN1-LOG-STATUS     PIC X(10).
001950     03  LN1-LOG-RECORDS    PIC 9(7).
001960     03  LN1-LOG-DETAILS    PIC X(60).
001970*
001980 PROCEDURE DIVISION.
001990*===================
002000*
002010 AA010-MAIN-LINE.
002020     PERFORM  BA010-START-OF-JOB.
002030     PERFORM  BB010-LOAD-MASTER-TABLE.
002040     PERFORM  CC010-PROCESS-USERS-IN.
002050     PERFORM  DD010-REWRITE-MASTER.
002060     PERFORM  ZZ010-END-OF-JOB.
002070     GOBACK.
002080*
002090 BA010-START-OF-JOB.
002100     MOVE     "CSV-UPLOAD     " TO LN1-LOG-TYPE.
002110     MOVE     "STARTED   "      TO LN1-LOG-STATUS.
002120     MOVE     ZERO              TO LN1-LOG-RECORDS.
002130     MOVE     SPACES            TO LN1-LOG-DETAILS.
002140     CALL     "LN090" USING LN1-LOG-CALL-AREA.
002150     OPEN     INPUT  USERS-IN.
002160     OPEN     INPUT  USER-MASTER.
002170*
002180 BA010-EXIT.
002190     EXIT.
002200*
002210*  Bb010 - read the existing applicant master whole into
002220*  Ln1-Master-Table so Cc010 can test each incoming key against
002230*  it without re-reading the disc file per applicant.
002240*
002250 BB010-LOAD-MASTER-TABLE.
002260     PERFORM  BB015-READ-ONE-MASTER UNTIL LN1-MASTER-EOF.
002270     CLOSE    USER-MASTER.
002280*
002290 BB010-EXIT.
002300     EXIT.
002310*
002320 BB015-READ-ONE-MASTER.
002330     READ     USER-MASTER
002340              AT END
002350                 MOVE "Y" TO LN1-EOF-MASTER
002360              NOT AT END
002370                 ADD  1 TO LN1-MASTER-CNT
002380                 MOVE USER-MASTER-REC
002390                      TO LN1-MASTER-ENTRY (LN1-MASTER-CNT)
002400     END-READ.
002410*
002420 BB015-EXIT.
002430     EXIT.
002440*
002450*  Cc010 - main applicant loop.
002460*
002470 CC010-PROCESS-USERS-IN.
002480     PERFORM  CC015-READ-ONE-USER UNTIL LN1-USERS-IN-EOF.
002490*
002500 CC010-EXIT.
002510     EXIT.
002520*
002530 CC015-READ-ONE-USER.
002540     READ     USERS-IN INTO LN1-RAW-LINE
002550              AT END
002560                 MOVE "Y" TO LN1-EOF-USERS-IN
002570              NOT AT END
002580                 ADD 1 TO LN1-READ-CNT
002590                 PERFORM BB005-UNPACK-RAW-LINE
002600                 PERFORM DD020-VALIDATE-USER THRU DD050-EXIT
002610                 IF LN1-REJECT-REASON = SPACES
002620                    ADD 1 TO LN1-PROCESSED-CNT
002630                    PERFORM CC020-UPSERT-MASTER
002640                 ELSE
002650                    ADD 1 TO LN1-REJECTED-CNT
002660                 END-IF
002670     END-READ.
002680*
002690 CC015-EXIT.
002700     EXIT.
002710*
002720 BB005-UNPACK-RAW-LINE.
002730     MOVE     SPACES          TO LN1-REJECT-REASON.
002740     MOVE     LN1-RAW-USER-ID TO LN1W-USER-ID.
002750     MOVE     LN1-RAW-EMAIL   TO LN1W-EMAIL.
002760     MOVE     LN1-RAW-EMPLOY  TO LN1W-EMPLOY-STATUS.
002770     MOVE     "N"             TO LN1W-PROCESSED-FLAG.
002780     MOVE     ZERO            TO LN1-EDIT-INCOME LN1-EDIT-CREDIT
002790                                  LN1-EDIT-AGE.
002800     IF       LN1-RAW-INCOME IS NUMERIC
002810              MOVE LN1-RAW-INCOME TO LN1-EDIT-INCOME
002820     END-IF.
002830     IF       LN1-RAW-CREDIT IS NUMERIC
002840              MOVE LN1-RAW-CREDIT TO LN1-EDIT-CREDIT
002850     END-IF.
002860     IF       LN1-RAW-AGE IS NUMERIC
002870              MOVE LN1-RAW-AGE TO LN1-EDIT-AGE
002880     END-IF.
002890     MOVE     LN1-EDIT-INCOME TO LN1W-MONTHLY-INCOME.
002900     MOVE     LN1-EDIT-CREDIT TO LN1W-CREDIT-SCORE.
002910     MOVE     LN1-EDIT-AGE    TO LN1W-AGE.
002920*
002930 BB005-EXIT.
002940     EXIT.
002950*
002960*  Dd020 thru Dd050 - field by field edits, first failure wins.
002970*  Run as one Perform ... Thru range from Cc015 - once a field
002980*  fails, its paragraph jumps clean past the remaining edits to
002990*  the Dd050-Exit at the foot of the range; a field that passes
003000*  just falls through into the next paragraph below it.
003010*
003020 DD020-VALIDATE-USER.
003030     IF       LN1W-USER-ID = SPACES OR LN1W-USER-ID = LOW-VALUE
003040              MOVE "USER-ID MISSING" TO LN1-REJECT-REASON
003050              GO TO DD050-EXIT
003060     END-IF.
003070     IF       LN1-EDIT-INCOME < ZERO OR LN1-EDIT-INCOME > 10000000
003080              MOVE "INCOME OUT OF RANGE" TO LN1-REJECT-REASON
003090              GO TO DD050-EXIT
003100     END-IF.
003110     IF       LN1-EDIT-CREDIT < 300 OR LN1-EDIT-CREDIT > 850
003120              MOVE "CREDIT SCORE OUT OF RANGE" TO LN1-REJECT-REASON
003130              GO TO DD050-EXIT
003140     END-IF.
003150*
003160 DD020-EXIT.
003170     EXIT.
003180*
003190*  Dd030 - email shape test: non-blank local part, exactly one
003200*  @, a dot in the domain half with at least 2 characters
003210*  following it.
003220*
003230 DD030-EDIT-EMAIL.
003240     MOVE     ZERO TO LN1-SUB LN1-DOT-CNT.
003250     MOVE     SPACES TO LN1-SPLIT-LOCAL LN1-SPLIT-DOMAIN
003260                         LN1-SPLIT-BEFORE LN1-SPLIT-AFTER.
003270     INSPECT  LN1W-EMAIL TALLYING LN1-SUB FOR ALL "@".
003280     IF       LN1-SUB NOT = 1
003290              MOVE "EMAIL INVALID - NEED ONE @" TO LN1-REJECT-REASON
003300              GO TO DD050-EXIT
003310     END-IF.
003320     UNSTRING LN1W-EMAIL DELIMITED BY "@"
003330              INTO LN1-SPLIT-LOCAL, LN1-SPLIT-DOMAIN.
003340     IF       LN1-SPLIT-LOCAL = SPACES
003350              MOVE "EMAIL INVALID - NO LOCAL PART" TO LN1-REJECT-REASON
003360              GO TO DD050-EXIT
003370     END-IF.
003380     IF       LN1-SPLIT-DOMAIN = SPACES
003390              MOVE "EMAIL INVALID - NO DOMAIN" TO LN1-REJECT-REASON
003400              GO TO DD050-EXIT
003410     END-IF.
003420     INSPECT  LN1-SPLIT-DOMAIN TALLYING LN1-DOT-CNT FOR ALL ".".
003430     IF       LN1-DOT-CNT = ZERO
003440              MOVE "EMAIL INVALID - NO DOT IN DOMAIN"
003450                   TO LN1-REJECT-REASON
003460              GO TO DD050-EXIT
003470     END-IF.
003480     UNSTRING LN1-SPLIT-DOMAIN DELIMITED BY "."
003490              INTO LN1-SPLIT-BEFORE, LN1-SPLIT-AFTER.
003500     IF       LN1-SPLIT-AFTER (1:1) = SPACE
003510              OR LN1-SPLIT-AFTER (2:1) = SPACE
003520              MOVE "EMAIL INVALID - DOMAIN SUFFIX TOO SHORT"
003530                   TO LN1-REJECT-REASON
003540              GO TO DD050-EXIT
003550     END-IF.
003560*
003570 DD030-EXIT.
003580     EXIT.
003590*
003600*  Dd040 - canonical employment statuses, case-insensitive.
003610*
003620 DD040-EDIT-EMPLOYMENT.
003630     INSPECT  LN1W-EMPLOY-STATUS CONVERTING
003640              "abcdefghijklmnopqrstuvwxyz" TO
003650              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
003660     IF       LN1W-EMPLOYED OR LN1W-UNEMPLOYED OR LN1W-SELF-EMPLOYED
003670              OR LN1W-STUDENT OR LN1W-RETIRED
003680              CONTINUE
003690     ELSE
003700              MOVE "EMPLOYMENT STATUS NOT RECOGNISED"
003710                   TO LN1-REJECT-REASON
003720              GO TO DD050-EXIT
003730     END-IF.
003740*
003750 DD040-EXIT.
003760     EXIT.
003770*
003780*  Dd050 - last edit in the range: applicant age.
003790*
003800 DD050-EDIT-AGE.
003810     IF       LN1-EDIT-AGE < 18 OR LN1-EDIT-AGE > 100
003820              MOVE "AGE OUT OF RANGE" TO LN1-REJECT-REASON
003830     END-IF.
003840*
003850 DD050-EXIT.
003860     EXIT.
003870*
003880*  Cc020 - add or amend the in-memory master table entry; the
003890*  table is kept in arrival order, a simple linear scan is
003900*  enough at batch volumes.
003910*
003920 CC020-UPSERT-MASTER.
003930     MOVE     "N" TO LN1-FOUND-SW.
003940     IF       LN1-MASTER-CNT > ZERO
003950              MOVE 1 TO LN1-MX
003960              PERFORM  CC025-SEARCH-ONE-ENTRY
003970                       UNTIL LN1-MX > LN1-MASTER-CNT
003980     END-IF.
003990     IF       LN1-FOUND-SW = "N"
004000              ADD  1 TO LN1-MASTER-CNT
004010              MOVE LN1W-USER-RECORD TO
004020                   LN1-MASTER-ENTRY (LN1-MASTER-CNT)
004030              ADD  1 TO LN1-ADDED-CNT
004040     END-IF.
004050*
004060 CC020-EXIT.
004070     EXIT.
004080*
004090*  Cc025 - one compare/replace step of the linear scan; forces
004100*  the index past the end to stop the scan as soon as a match
004110*  has been applied.
004120*
004130 CC025-SEARCH-ONE-ENTRY.
004140     IF       LN1-MASTER-ENTRY (LN1-MX) (1:10) = LN1W-USER-ID
004150              MOVE LN1W-USER-RECORD TO LN1-MASTER-ENTRY (LN1-MX)
004160              MOVE "Y" TO LN1-FOUND-SW
004170              ADD  1 TO LN1-UPDATED-CNT
004180              MOVE LN1-MASTER-CNT TO LN1-MX
004190     ELSE
004200              ADD  1 TO LN1-MX
004210     END-IF.
004220*
004230 CC025-EXIT.
004240     EXIT.
004250*
004260 DD010-REWRITE-MASTER.
004270     OPEN     OUTPUT USER-MASTER-OUT.
004280     MOVE     1 TO LN1-MX.
004290     PERFORM  DD015-WRITE-ONE-ENTRY UNTIL LN1-MX > LN1-MASTER-CNT.
004300     CLOSE    USER-MASTER-OUT.
004310*
004320 DD010-EXIT.
004330     EXIT.
004340*
004350 DD015-WRITE-ONE-ENTRY.
004360     MOVE     LN1-MASTER-ENTRY (LN1-MX) TO USER-MASTER-OUT-REC.
004370     WRITE    USER-MASTER-OUT-REC.
004380     ADD      1 TO LN1-MX.
004390*
004400 DD015-EXIT.
004410     EXIT.
004420*
004430 ZZ010-END-OF-JOB.
004440     CLOSE    USERS-IN.
004450     MOVE     "CSV-UPLOAD     " TO LN1-LOG-TYPE.
004460     MOVE     "COMPLETED "      TO LN1-LOG-STATUS.
004470     MOVE     LN1-PROCESSED-CNT TO LN1-LOG-RECORDS.
004480     STRING   "READ="      LN1-READ-CNT
004490              " ADDED="    LN1-ADDED-CNT
004500              " UPDATED="  LN1-UPDATED-CNT
004510              " REJECTED=" LN1-REJECTED-CNT
004520              DELIMITED BY SIZE INTO LN1-LOG-DETAILS
004530     END-STRING.
004540     CALL     "LN090" USING LN1-LOG-CALL-AREA.
004550*
004560 ZZ010-EXIT.
004570     EXIT.
